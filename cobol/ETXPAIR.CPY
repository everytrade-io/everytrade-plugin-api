000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : ETXPAIR                                  *
000040*                                                                *
000050*  DESCRIPTION       : SHARED TRADABLE CURRENCY-PAIR TABLE.      *
000060*                      COPIED INTO WORKING-STORAGE OF EVERY      *
000070*                      EXCHANGE CONVERTER (ETX01C/D/E/F).  A     *
000080*                      ROW'S (BASE,QUOTE) PAIR MUST APPEAR HERE  *
000090*                      OR THE ROW FAILS WITH "UNSUPPORTED        *
000100*                      CURRENCY PAIR".  NOTE: THIS IS A          *
000110*                      DELIBERATELY SMALL REPRESENTATIVE TABLE,  *
000120*                      NOT THE FULL PRODUCTION PAIR CATALOGUE -  *
000130*                      SEE THE SYSTEM DESIGN NOTE FILED WITH     *
000140*                      CR-4410.                                  *
000150*                                                                *
000160*  USAGE             : PUBLIC                                    *
000170*----------------------------------------------------------------*
000180*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000190*----------------------------------------------------------------*
000200* 08/22/14  R.HOLLOWAY CR-4410    NEW COPYBOOK                   *
000205* 05/19/20  T.OYELARAN CR-5460    EACH FILLER VALUE WAS A SINGLE *
000206*                                 6-BYTE LITERAL LEFT-JUSTIFIED  *
000207*                                 IN A 12-BYTE SLOT - ETXPAIR-   *
000208*                                 QUOTE CAME OUT ALL SPACES AND  *
000209*                                 NO ROW COULD EVER MATCH THE    *
000210*                                 TABLE.  RE-KEYED EACH ENTRY AS *
000211*                                 BASE+QUOTE PRE-SPLIT INTO ITS  *
000212*                                 OWN 6-BYTE HALF.               *
000213*****************************************************************
000220 01  ETXPAIR-TABLE.
000230     05  ETXPAIR-ENTRY.
000240         10  FILLER PIC X(12) VALUE 'BTC   USD   '.
000250         10  FILLER PIC X(12) VALUE 'BTC   EUR   '.
000260         10  FILLER PIC X(12) VALUE 'BTC   CAD   '.
000270         10  FILLER PIC X(12) VALUE 'LTC   EUR   '.
000280         10  FILLER PIC X(12) VALUE 'ETH   BTC   '.
000290         10  FILLER PIC X(12) VALUE 'XRP   BTC   '.
000300 01  ETXPAIR-TABLE-R REDEFINES ETXPAIR-TABLE.
000310     05  ETXPAIR-OCCURS OCCURS 6 TIMES
000320                 INDEXED BY ETXPAIR-NDX.
000330         10  ETXPAIR-BASE              PIC X(6).
000340         10  ETXPAIR-QUOTE             PIC X(6).
000350 01  ETXPAIR-FOUND-SW                  PIC X VALUE 'N'.
000360     88  ETXPAIR-WAS-FOUND                 VALUE 'Y'.
