000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : ETXGBIN                                  *
000040*                                                                *
000050*  DESCRIPTION       : GENERAL BYTES ATM ROW, POST-PARSE WORKING *
000060*                      RECORD BUILT BY ETX01D FROM THE ETXCSV    *
000070*                      COLUMN ARRAY.  CASH-AMOUNT AND            *
000080*                      CRYPTO-AMOUNT ARE ALREADY PACKED BY THE   *
000090*                      TIME THIS RECORD IS POPULATED - SEE       *
000100*                      ETX01D PARAGRAPH 0150-PARSE-DECIMAL.      *
000110*                                                                *
000120*  USAGE             : PUBLIC                                    *
000130*----------------------------------------------------------------*
000140*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000150*----------------------------------------------------------------*
000160* 08/22/14  R.HOLLOWAY CR-4410    NEW COPYBOOK - ATM OPERATOR    *
000170*                                 CASH/CRYPTO EXCHANGE LAYOUT    *
000180* 02/19/18  J.PATEL   CR-5190     ADDED LBTC-TO-BTC NORMALIZE    *
000190*                                 INDICATOR FOR AUDIT TRAIL      *
000200*****************************************************************
000210 01  ETXGBIN-RECORD.
000220     05  ETXGBIN-SERVER-TIME           PIC X(32).
000230     05  ETXGBIN-LOCAL-TX-ID           PIC X(20).
000240     05  ETXGBIN-REMOTE-TX-ID          PIC X(20).
000250     05  ETXGBIN-TYPE                  PIC X(8).
000260         88  ETXGBIN-TYPE-BUY              VALUE 'BUY'.
000270         88  ETXGBIN-TYPE-SELL             VALUE 'SELL'.
000280     05  ETXGBIN-CASH-AMOUNT           PIC S9(9)V9(10) COMP-3.
000290     05  ETXGBIN-CASH-CCY              PIC X(6).
000300     05  ETXGBIN-CRYPTO-AMOUNT         PIC S9(9)V9(10) COMP-3.
000310     05  ETXGBIN-CRYPTO-CCY            PIC X(6).
000320     05  ETXGBIN-CRYPTO-CCY-LBTC-SW    PIC X.
000330         88  ETXGBIN-CRYPTO-WAS-LBTC       VALUE 'Y'.
000340     05  ETXGBIN-STATUS                PIC X(40).
000350     05  FILLER                        PIC X(15).
