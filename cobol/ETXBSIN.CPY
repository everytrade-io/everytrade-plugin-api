000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : ETXBSIN                                  *
000040*                                                                *
000050*  DESCRIPTION       : BITSTAMP EXCHANGE CSV ROW, UNSTRUNG BY    *
000060*                      ETX01A FROM THE RAW CSV LINE BEFORE THE   *
000070*                      CALL TO THE BITSTAMP CONVERTER, ETX01C.   *
000080*                      COLUMN ORDER MATCHES THE BITSTAMP EXPORT  *
000090*                      HEADER LINE EXACTLY.                      *
000100*                                                                *
000110*  USAGE             : PUBLIC                                    *
000120*----------------------------------------------------------------*
000130*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000140*----------------------------------------------------------------*
000150* 08/22/14  R.HOLLOWAY CR-4410    NEW COPYBOOK - BITSTAMP LAYOUT *
000170* 03/02/16  J.PATEL   CR-4877     WIDENED SUB-TYPE FROM X(10) TO *
000180*                                 X(16), SOME EXPORTS TRUNCATED  *
000190*****************************************************************
000200 01  ETXBSIN-RECORD.
000210     05  ETXBSIN-DATETIME              PIC X(24).
000220     05  ETXBSIN-AMOUNT                PIC X(24).
000230     05  ETXBSIN-VALUE                 PIC X(24).
000240     05  ETXBSIN-RATE                  PIC X(24).
000250     05  ETXBSIN-FEE                   PIC X(24).
000260     05  ETXBSIN-SUB-TYPE              PIC X(16).
000270     05  FILLER                        PIC X(20).
