000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : ETXBMIN                                  *
000040*                                                                *
000050*  DESCRIPTION       : BITMEX EXECUTION ROW, POST-PARSE WORKING  *
000060*                      RECORD BUILT BY ETX01F FROM THE ETXCSV    *
000070*                      COLUMN ARRAY.  EXEC-COMM ARRIVES IN       *
000080*                      SATOSHIS - SEE ETX01F PARAGRAPH 0880.     *
000090*                                                                *
000100*  USAGE             : PUBLIC                                    *
000110*----------------------------------------------------------------*
000120*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000130*----------------------------------------------------------------*
000140* 11/14/15  R.HOLLOWAY CR-4690    NEW COPYBOOK                   *
000150* 02/19/18  J.PATEL   CR-5190     ADDED SYMBOL-RDF FOR TICKER    *
000160*                                 PREFIX REMAP (XBT TO BTC)      *
000170*****************************************************************
000180 01  ETXBMIN-RECORD.
000190     05  ETXBMIN-TRANSACT-TIME         PIC X(24).
000200     05  ETXBMIN-SYMBOL                PIC X(12).
000210     05  ETXBMIN-SYMBOL-RDF REDEFINES ETXBMIN-SYMBOL.
000220         10  ETXBMIN-SYMBOL-TICKER     PIC X(3).
000230         10  ETXBMIN-SYMBOL-REST       PIC X(9).
000240     05  ETXBMIN-EXEC-TYPE             PIC X(12).
000250         88  ETXBMIN-EXEC-IS-TRADE         VALUE 'Trade'.
000260     05  ETXBMIN-SIDE                  PIC X(8).
000270     05  ETXBMIN-LAST-QTY              PIC S9(9)V9(10) COMP-3.
000280     05  ETXBMIN-LAST-PX               PIC S9(9)V9(10) COMP-3.
000290     05  ETXBMIN-EXEC-COMM             PIC S9(11)V9(10) COMP-3.
000300     05  ETXBMIN-ORDER-ID              PIC X(24).
000310     05  ETXBMIN-RESOLVED-SYMBOL       PIC X(12).
000320     05  FILLER                        PIC X(15).
