000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ETX01E.
000300 AUTHOR.        R. HOLLOWAY.
000400 INSTALLATION.  MIDSTATE CLEARING CORP.
000500 DATE-WRITTEN.  11/14/15.
000600 DATE-COMPILED. CURRENT-DATE.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000*  PROGRAM NAME      : ETX01E                                   *
001100*                                                                *
001200*  DESCRIPTION       : OKEX ROW CONVERTER.  CALLED BY ETX01A     *
001300*                      FOR EVERY DETAIL ROW WHEN THE INPUT FILE  *
001400*                      HEADER MATCHED THE OKEX CATALOGUE ENTRY.  *
001500*                      BUY/SELL IS DERIVED FROM THE SIGN OF THE  *
001600*                      TRADED AMOUNT - THERE IS NO SEPARATE      *
001700*                      ACTION COLUMN IN THE OKEX EXPORT.         *
001800*                                                                *
001900*  CALLING CONVENTION: PROCEDURE DIVISION USING                  *
002000*                         ETXCSV-AREA    (IN, NOT CHANGED)        *
002100*                         LK-NORMTRAN-AREA (OUT, BUILT HERE)      *
002200*                                                                *
002300*  USAGE             : PUBLIC                                    *
002400*----------------------------------------------------------------*
002500*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
002600*----------------------------------------------------------------*
002700* 11/14/15  R.HOLLOWAY CR-4690    ORIGINAL - ADAPTED FROM THE     *
002800*                                 TDM01B/TDM01C DEBUG-LAB PAIR    *
002900*                                 OF CALLING/CALLED TEST UNITS    *
003000* 05/11/17  J.PATEL    CR-5002    ADDED UNIT-VS-PAIRS-BASE CHECK  *
003100*                                 AFTER OKEX ADDED THE UNIT       *
003200*                                 COLUMN TO THE EXPORT LAYOUT     *
003300* 03/02/20  T.OYELARAN CR-5410    SPLIT PAIRS ON THE UNDERSCORE   *
003400*                                 INSTEAD OF A FIXED-POSITION     *
003500*                                 REDEFINE - SOME PAIRS CARRY A   *
003600*                                 3-CHARACTER BASE, SOME 4        *
003610* 05/19/20  T.OYELARAN CR-5460    0150-PARSE-DECIMAL-TEXT NEVER   *
003620*                                 CHECKED FOR A LEADING MINUS -   *
003630*                                 A NEGATIVE AMOUNT (OKEX'S ONLY  *
003640*                                 SELL SIGNAL) ALWAYS CAME OUT    *
003650*                                 POSITIVE, SO EVERY ROW WAS      *
003660*                                 CLASSIFIED BUY.  SIGN IS NOW    *
003670*                                 STRIPPED BEFORE THE DIGIT SCAN  *
003680*                                 AND RE-APPLIED TO THE RESULT    *
003690* 06/03/20  T.OYELARAN CR-5471    WS-DECIMAL-DOT-POS/CHAR-INDEX   *
003692*                                 RECAST AS STANDALONE 77-LEVELS  *
003694*                                 PER SHOP STANDARD - 0200-       *
003696*                                 VALIDATE-ROW NOW PERFORMS...    *
003698*                                 THRU A COMMON EXIT AND GOES TO  *
003699*                                 IT AS SOON AS A CHECK FAILS     *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS ETX-DIGIT IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS ETX-TEST-MODE
004400     OFF STATUS IS ETX-PROD-MODE.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004610 77  WS-DECIMAL-DOT-POS            PIC S9(4) COMP-3.
004620 77  WS-DECIMAL-CHAR-INDEX         PIC S9(4) COMP-3.
004630*
004700 01  WS-FIELDS.
004800     05  WS-PROGRAM-STATUS         PIC X(30) VALUE SPACES.
004900     05  FILLER                    PIC X(10).
005000*
005100     COPY ETXOKIN.
005200*
005300     COPY ETXPAIR.
005400*
005500 01  WS-PAIR-SPLIT-WORK.
005600     05  WS-PAIR-BASE              PIC X(08).
005700     05  WS-PAIR-QUOTE             PIC X(08).
005800     05  FILLER                    PIC X(05).
005900*
006000 01  WS-DECIMAL-SPLIT-WORK.
006100     05  WS-DECIMAL-INPUT          PIC X(24).
006150     05  WS-DECIMAL-WORK-TEXT      PIC X(24).
006160     05  WS-DECIMAL-UNSIGNED-TEXT  PIC X(23).
006170     05  WS-DECIMAL-SIGN-SW        PIC X     VALUE 'N'.
006180         88  WS-DECIMAL-WAS-NEGATIVE   VALUE 'Y'.
006200     05  WS-DECIMAL-CCY            PIC X(06).
006300     05  WS-DECIMAL-TEXT           PIC X(16).
006400     05  WS-DECIMAL-INT-TEXT       PIC X(09).
006500     05  WS-DECIMAL-FRAC-TEXT      PIC X(10).
006600     05  WS-DECIMAL-FRAC-NUM REDEFINES WS-DECIMAL-FRAC-TEXT
006700                               PIC 9(10).
006800     05  WS-DECIMAL-INT-NUM        PIC 9(09).
007100     05  WS-DECIMAL-RESULT         PIC S9(9)V9(10) COMP-3.
007200     05  FILLER                    PIC X(11).
007300*
007400 01  WS-TOTAL-FIELDS.
007500     05  WS-TOTAL-DECIMAL          PIC S9(9)V9(10) COMP-3.
007600     05  WS-TOTAL-CCY              PIC X(06).
007700     05  FILLER                    PIC X(05).
007800*
007900 01  WS-FEE-FIELDS.
008000     05  WS-FEE-DECIMAL            PIC S9(9)V9(10) COMP-3.
008100     05  WS-FEE-CCY                PIC X(06).
008200     05  WS-FEE-CONVERTED          PIC S9(9)V9(10) COMP-3.
008300     05  FILLER                    PIC X(05).
008400*
008500 01  WS-TRADE-ID-WORK.
008600     05  WS-TRADE-ID-RAW           PIC X(24).
008700     05  WS-TRADE-ID-FIRST-CHAR REDEFINES WS-TRADE-ID-RAW.
008800         10  WS-TID-FIRST-BYTE     PIC X.
008900         10  FILLER                PIC X(23).
009000*
009100 LINKAGE SECTION.
009200     COPY ETXCSV.
009300*
009400 01  LK-NORMTRAN-AREA.
009500     COPY NORMTRAN.
009600*
009700 PROCEDURE DIVISION USING ETXCSV-AREA, LK-NORMTRAN-AREA.
009800*
009900 0000-MAIN.
010000     SET NORMTRAN-ROW-OK TO TRUE.
010100     PERFORM 0100-PARSE-COLUMNS.
010200     PERFORM 0200-VALIDATE-ROW THRU 0200-VALIDATE-ROW-EXIT.
010300     IF NORMTRAN-ROW-OK
010400       PERFORM 0300-COMPUTE-AMOUNTS
010500       PERFORM 0400-BUILD-OUTPUT
010600     END-IF.
010700     GOBACK.
010800*
010900 0100-PARSE-COLUMNS.
011000     MOVE ETXCSV-COLUMN(1) TO ETXOKIN-TRADE-ID.
011100     MOVE ETXCSV-COLUMN(2) TO ETXOKIN-TRADE-TIME.
011200     MOVE ETXCSV-COLUMN(3) TO ETXOKIN-PAIRS.
011300     MOVE ETXCSV-COLUMN(8) TO ETXOKIN-UNIT.
011400     PERFORM 0110-UPPERCASE-PAIRS-UNIT.
011500     MOVE ETXCSV-COLUMN(4) TO WS-DECIMAL-INPUT.
011600     PERFORM 0150-PARSE-DECIMAL-TEXT.
011700     MOVE WS-DECIMAL-RESULT TO ETXOKIN-AMOUNT.
011800     MOVE ETXCSV-COLUMN(5) TO WS-DECIMAL-INPUT.
011900     PERFORM 0150-PARSE-DECIMAL-TEXT.
012000     MOVE WS-DECIMAL-RESULT TO ETXOKIN-PRICE.
012100     MOVE ETXCSV-COLUMN(6) TO WS-DECIMAL-INPUT.
012200     PERFORM 0160-PARSE-DECIMAL-AND-CCY.
012300     MOVE WS-DECIMAL-CCY TO ETXOKIN-TOTAL-CCY.
012400     MOVE ETXCSV-COLUMN(7) TO WS-DECIMAL-INPUT.
012500     PERFORM 0160-PARSE-DECIMAL-AND-CCY.
012600     MOVE WS-DECIMAL-RESULT TO ETXOKIN-FEE-DECIMAL.
012700     MOVE WS-DECIMAL-CCY    TO ETXOKIN-FEE-CCY.
012800*
012900 0110-UPPERCASE-PAIRS-UNIT.
013000     INSPECT ETXOKIN-PAIRS
013100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
013200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013300     INSPECT ETXOKIN-UNIT
013400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
013500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013600*
013700 0150-PARSE-DECIMAL-TEXT.
013800     MOVE ZERO  TO WS-DECIMAL-RESULT WS-DECIMAL-DOT-POS.
013900     MOVE ZEROS TO WS-DECIMAL-INT-TEXT WS-DECIMAL-FRAC-TEXT.
013910     MOVE 'N'   TO WS-DECIMAL-SIGN-SW.
013920     MOVE SPACES TO WS-DECIMAL-WORK-TEXT WS-DECIMAL-UNSIGNED-TEXT.
013930     MOVE WS-DECIMAL-INPUT TO WS-DECIMAL-WORK-TEXT.
013940     IF WS-DECIMAL-WORK-TEXT(1:1) = '-'
013950       MOVE 'Y' TO WS-DECIMAL-SIGN-SW
013960       MOVE WS-DECIMAL-WORK-TEXT(2:23) TO WS-DECIMAL-UNSIGNED-TEXT
013970       MOVE SPACES TO WS-DECIMAL-WORK-TEXT
013980       MOVE WS-DECIMAL-UNSIGNED-TEXT TO WS-DECIMAL-WORK-TEXT
013990     END-IF.
014000     IF WS-DECIMAL-WORK-TEXT = SPACES
014100       MOVE ZERO TO WS-DECIMAL-RESULT
014200     ELSE
014300       PERFORM 0155-FIND-DECIMAL-POINT
014400           VARYING WS-DECIMAL-CHAR-INDEX FROM 1 BY 1
014500           UNTIL WS-DECIMAL-CHAR-INDEX > 24
014600       IF WS-DECIMAL-DOT-POS = ZERO
014700         MOVE WS-DECIMAL-WORK-TEXT TO WS-DECIMAL-INT-TEXT
014800         COMPUTE WS-DECIMAL-RESULT ROUNDED = WS-DECIMAL-INT-TEXT
014900       ELSE
015000         MOVE WS-DECIMAL-WORK-TEXT(1:WS-DECIMAL-DOT-POS - 1)
015100                                     TO WS-DECIMAL-INT-TEXT
015200         MOVE WS-DECIMAL-WORK-TEXT(WS-DECIMAL-DOT-POS + 1:24)
015300                                     TO WS-DECIMAL-FRAC-TEXT
015400         INSPECT WS-DECIMAL-FRAC-TEXT REPLACING ALL SPACE BY '0'
015500         MOVE WS-DECIMAL-INT-TEXT TO WS-DECIMAL-INT-NUM
015600         COMPUTE WS-DECIMAL-RESULT ROUNDED =
015700             WS-DECIMAL-INT-NUM +
015800                 (WS-DECIMAL-FRAC-NUM / 10000000000)
015900       END-IF
015910       IF WS-DECIMAL-WAS-NEGATIVE
015920         COMPUTE WS-DECIMAL-RESULT = WS-DECIMAL-RESULT * -1
015930       END-IF
016000     END-IF.
016100*
016200 0155-FIND-DECIMAL-POINT.
016300     IF WS-DECIMAL-DOT-POS = ZERO
016400       IF WS-DECIMAL-WORK-TEXT(WS-DECIMAL-CHAR-INDEX:1) = '.'
016500         MOVE WS-DECIMAL-CHAR-INDEX TO WS-DECIMAL-DOT-POS
016600       END-IF
016700     END-IF.
016800*
016900 0160-PARSE-DECIMAL-AND-CCY.
017000     MOVE SPACES TO WS-DECIMAL-TEXT WS-DECIMAL-CCY.
017100     UNSTRING WS-DECIMAL-INPUT DELIMITED BY SPACE
017200         INTO WS-DECIMAL-TEXT WS-DECIMAL-CCY.
017300     INSPECT WS-DECIMAL-CCY
017400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
017500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017600     MOVE WS-DECIMAL-TEXT TO WS-DECIMAL-INPUT.
017700     PERFORM 0150-PARSE-DECIMAL-TEXT.
017800*
017900 0200-VALIDATE-ROW.
018000     PERFORM 0210-SPLIT-PAIRS.
018300     PERFORM 0750-VALIDATE-PAIR.
018400     IF NOT ETXPAIR-WAS-FOUND
018500       STRING 'UNSUPPORTED CURRENCY PAIR: ' DELIMITED BY SIZE
018600              WS-PAIR-BASE DELIMITED BY SIZE
018700              '/' DELIMITED BY SIZE
018800              WS-PAIR-QUOTE DELIMITED BY SIZE
018900              INTO NORMTRAN-ERRMSG
019000       SET NORMTRAN-ROW-FAILED TO TRUE
019050       GO TO 0200-VALIDATE-ROW-EXIT
019100     END-IF.
019200     IF ETXOKIN-UNIT NOT = WS-PAIR-BASE
019300       MOVE 'PAIRS-BASE CURRENCY DIFFERS FROM UNIT CURRENCY'
019400            TO NORMTRAN-ERRMSG
019500       SET NORMTRAN-ROW-FAILED TO TRUE
019550       GO TO 0200-VALIDATE-ROW-EXIT
019600     END-IF.
019700     IF ETXOKIN-TOTAL-CCY NOT = WS-PAIR-QUOTE
019800       MOVE 'PAIRS-QUOTE CURRENCY DIFFERS FROM TOTAL CURRENCY'
019900            TO NORMTRAN-ERRMSG
020000       SET NORMTRAN-ROW-FAILED TO TRUE
020050       GO TO 0200-VALIDATE-ROW-EXIT
020100     END-IF.
020200     PERFORM 0250-VALIDATE-FEE-CURRENCY.
020450 0200-VALIDATE-ROW-EXIT.
020470     EXIT.
020500*
020600 0210-SPLIT-PAIRS.
020700     MOVE SPACES TO WS-PAIR-BASE WS-PAIR-QUOTE.
020800     UNSTRING ETXOKIN-PAIRS DELIMITED BY '_'
020900         INTO WS-PAIR-BASE WS-PAIR-QUOTE.
021000*
021100 0250-VALIDATE-FEE-CURRENCY.
021200     IF ETXOKIN-AMOUNT > ZERO
021300       IF ETXOKIN-FEE-CCY NOT = WS-PAIR-BASE
021400         MOVE 'FEE CURRENCY DIFFER TO BASE CURRENCY'
021500              TO NORMTRAN-ERRMSG
021600         SET NORMTRAN-ROW-FAILED TO TRUE
021700       END-IF
021800     ELSE
021900       IF ETXOKIN-FEE-CCY NOT = WS-PAIR-QUOTE
022000         MOVE 'FEE CURRENCY DIFFER TO QUOTE CURRENCY'
022100              TO NORMTRAN-ERRMSG
022200         SET NORMTRAN-ROW-FAILED TO TRUE
022300       END-IF
022400     END-IF.
022500*
022600 0750-VALIDATE-PAIR.
022700     MOVE 'N' TO ETXPAIR-FOUND-SW.
022800     PERFORM 0760-SEARCH-PAIR-TABLE
022900         VARYING ETXPAIR-NDX FROM 1 BY 1
023000         UNTIL ETXPAIR-NDX > 6 OR ETXPAIR-WAS-FOUND.
023100*
023200 0760-SEARCH-PAIR-TABLE.
023300     IF WS-PAIR-BASE  = ETXPAIR-BASE(ETXPAIR-NDX)
023400        AND WS-PAIR-QUOTE = ETXPAIR-QUOTE(ETXPAIR-NDX)
023500       MOVE 'Y' TO ETXPAIR-FOUND-SW
023600     END-IF.
023700*
023800 0300-COMPUTE-AMOUNTS.
023900     MOVE WS-PAIR-BASE  TO NORMTRAN-BASE-CCY.
024000     MOVE WS-PAIR-QUOTE TO NORMTRAN-QUOTE-CCY.
024100     IF ETXOKIN-AMOUNT > ZERO
024200       SET NORMTRAN-ACTION-BUY TO TRUE
024300       COMPUTE NORMTRAN-BASE-QTY = ETXOKIN-AMOUNT
024400       COMPUTE WS-FEE-CONVERTED ROUNDED =
024500           ETXOKIN-PRICE * ETXOKIN-FEE-DECIMAL
024600     ELSE
024700       SET NORMTRAN-ACTION-SELL TO TRUE
024800       COMPUTE NORMTRAN-BASE-QTY = ETXOKIN-AMOUNT * -1
024900       MOVE ETXOKIN-FEE-DECIMAL TO WS-FEE-CONVERTED
025000     END-IF.
025100     IF WS-FEE-CONVERTED < ZERO
025110       COMPUTE WS-FEE-CONVERTED = WS-FEE-CONVERTED * -1
025120     END-IF.
025200     MOVE ETXOKIN-PRICE TO NORMTRAN-UNIT-PRICE.
025300     MOVE WS-FEE-CONVERTED TO NORMTRAN-FEE-QUOTE.
025400     MOVE 'N' TO NORMTRAN-FEE-WAS-DEFAULTED.
025500*
025600 0400-BUILD-OUTPUT.
025700     MOVE ETXOKIN-TRADE-ID TO WS-TRADE-ID-RAW.
025800     IF WS-TID-FIRST-BYTE NOT ALPHABETIC
025900         AND WS-TID-FIRST-BYTE NOT NUMERIC
026000       MOVE WS-TRADE-ID-RAW(2:23) TO NORMTRAN-UID
026100     ELSE
026200       MOVE WS-TRADE-ID-RAW TO NORMTRAN-UID
026300     END-IF.
026400     MOVE ETXOKIN-TRADE-TIME TO NORMTRAN-EXECUTED.
