000010****************************************************************
000020* PROGRAM:  ETX01F
000030*           Sample program for the VS COBOL II Compiler
000040*
000050* AUTHOR :  R. HOLLOWAY
000060*           MIDSTATE CLEARING CORP - DATA PROCESSING
000070*
000080* SUBROUTINE TO CONVERT ONE BITMEX EXECUTION-HISTORY CSV ROW
000090* INTO A NORMALIZED TRANSACTION RECORD.
000100*   - CALLED BY PROGRAM ETX01A
000110*
000120*****************************************************************
000130* LINKAGE:
000140*      PARAMETERS:
000150*        1: DELIMITED COLUMN ARRAY  (PASSED AND NOT CHANGED)
000160*        2: NORMALIZED-TRANSACTION AREA (PASSED AND MODIFIED)
000170*****************************************************************
000180*----------------------------------------------------------------
000190*   MOD DATE  BY WHOM   TICKET      CHANGE MADE
000200*----------------------------------------------------------------
000210* 11/14/15  R.HOLLOWAY CR-4690    ORIGINAL - ADAPTED FROM THE
000220*                                 TDM01C DEBUG-LAB TEST UNIT
000230* 02/19/18  J.PATEL    CR-5190    SYMBOL PREFIX REMAP ADDED -
000240*                                 BITMEX BEGAN PUBLISHING THE
000250*                                 LEGACY XBT TICKER IN PLACE OF
000260*                                 BTC ON SOME CONTRACTS
000270* 06/03/19  D.STOUT    CR-5330    SATOSHI-TO-BTC COMMISSION
000280*                                 CONVERSION WIDENED TO A WIDER
000290*                                 COMP-3 FIELD AFTER A TRUNCATION
000300*                                 WAS FOUND ON A LARGE FILL
000302* 06/03/20  T.OYELARAN CR-5471    WS-MATCH-COUNT AND THE ACTION
000304*                                 BUY/SELL TALLIES RECAST AS
000306*                                 STANDALONE 77-LEVELS PER SHOP
000308*                                 STANDARD - 0200-VALIDATE-ROW
000309*                                 NOW PERFORMS...THRU A COMMON
000310*                                 EXIT AND GOES TO IT AS SOON AS
000311*                                 A CHECK FAILS INSTEAD OF
000312*                                 NESTING EVERY REMAINING CHECK
000313*                                 INSIDE IF NORMTRAN-ROW-OK
000314****************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID. ETX01F.
000340 AUTHOR. R. HOLLOWAY.
000350 INSTALLATION. MIDSTATE CLEARING CORP.
000360 DATE-WRITTEN. 11/14/15.
000370 DATE-COMPILED. CURRENT-DATE.
000380 SECURITY. NONE.
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-370.
000420 OBJECT-COMPUTER. IBM-370.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS ETX-DIGIT IS '0' THRU '9'
000460     UPSI-0 ON STATUS IS ETX-TEST-MODE
000470            OFF STATUS IS ETX-PROD-MODE.
000480 INPUT-OUTPUT SECTION.
000490****************************************************************
000500 DATA DIVISION.
000510
000520 WORKING-STORAGE SECTION.
000524 77  WS-MATCH-COUNT                PIC S9(4) COMP-3 VALUE +0.
000526 77  WS-ACTION-BUY-CNT             PIC S9(4) COMP-3 VALUE +0.
000528 77  WS-ACTION-SELL-CNT            PIC S9(4) COMP-3 VALUE +0.
000530*
000540 01  WS-FIELDS.
000550     05  WS-PROGRAM-STATUS             PIC X(30) VALUE SPACES.
000560     05  FILLER                        PIC X(10).
000570*
000580 COPY ETXBMIN.
000590*
000600 COPY ETXPAIR.
000610*
000620 01  WS-SYMBOL-WORK.
000630     05  WS-SYMBOL-TICKER              PIC X(3).
000640     05  WS-SYMBOL-REST                PIC X(9).
000660     05  FILLER                        PIC X(7).
000670*
000680 01  WS-SYMBOL-TABLE.
000690     05  FILLER PIC X(18) VALUE 'BTCUSD  BTC   USD '.
000700     05  FILLER PIC X(18) VALUE 'BTCEUR  BTC   EUR '.
000710     05  FILLER PIC X(18) VALUE 'BTCCAD  BTC   CAD '.
000720     05  FILLER PIC X(18) VALUE 'LTCEUR  LTC   EUR '.
000730     05  FILLER PIC X(18) VALUE 'ETHBTC  ETH   BTC '.
000740     05  FILLER PIC X(18) VALUE 'XRPBTC  XRP   BTC '.
000750 01  WS-SYMBOL-TABLE-R REDEFINES WS-SYMBOL-TABLE.
000760     05  WS-SYMBOL-OCCURS OCCURS 6 TIMES
000770                 INDEXED BY WS-SYMBOL-NDX.
000780         10  WS-SYMTAB-CODE            PIC X(8).
000790         10  WS-SYMTAB-BASE            PIC X(6).
000800         10  WS-SYMTAB-QUOTE           PIC X(4).
000810*
000820 01  WS-ACTION-WORK.
000830     05  WS-ACTION-SOURCE              PIC X(16).
000840     05  WS-ACTION-TEXT                PIC X(16).
000870     05  FILLER                        PIC X(9).
000880*
000890 01  WS-COMMISSION-WORK.
000900     05  WS-COMM-SATOSHIS              PIC S9(11)V9(10) COMP-3.
000910     05  WS-COMM-BTC                   PIC S9(11)V9(10) COMP-3.
000920     05  FILLER                        PIC X(5).
000930*
000940 01  WS-PAIR-CHECK.
000950     05  WS-PAIR-BASE                  PIC X(6).
000960     05  WS-PAIR-QUOTE                 PIC X(6).
000970     05  FILLER                        PIC X(5).
000980*
000990****************************************************************
001000 LINKAGE SECTION.
001010     COPY ETXCSV.
001020*
001030 01  LK-NORMTRAN-AREA.
001040     COPY NORMTRAN.
001050*
001060****************************************************************
001070 PROCEDURE DIVISION USING ETXCSV-AREA, LK-NORMTRAN-AREA.
001080*
001090 0000-MAIN.
001100     SET NORMTRAN-ROW-OK TO TRUE.
001110     PERFORM 0100-PARSE-COLUMNS.
001120     PERFORM 0200-VALIDATE-ROW THRU 0200-VALIDATE-ROW-EXIT.
001130     IF NORMTRAN-ROW-OK
001140       PERFORM 0300-COMPUTE-AMOUNTS
001150       PERFORM 0400-BUILD-OUTPUT
001160     END-IF.
001170     GOBACK.
001180*
001190 0100-PARSE-COLUMNS.
001200     MOVE ETXCSV-COLUMN(1)  TO ETXBMIN-TRANSACT-TIME.
001210     MOVE ETXCSV-COLUMN(2)  TO ETXBMIN-SYMBOL.
001220     MOVE ETXCSV-COLUMN(3)  TO ETXBMIN-EXEC-TYPE.
001230     MOVE ETXCSV-COLUMN(4)  TO ETXBMIN-SIDE.
001240     IF ETXCSV-COLUMN(5) = SPACES
001250       MOVE ZERO TO ETXBMIN-LAST-QTY
001260     ELSE
001270       MOVE ETXCSV-COLUMN(5) TO ETXBMIN-LAST-QTY
001280     END-IF.
001290     IF ETXCSV-COLUMN(6) = SPACES
001300       MOVE ZERO TO ETXBMIN-LAST-PX
001310     ELSE
001320       MOVE ETXCSV-COLUMN(6) TO ETXBMIN-LAST-PX
001330     END-IF.
001340     IF ETXCSV-COLUMN(7) = SPACES
001350       MOVE ZERO TO ETXBMIN-EXEC-COMM
001360     ELSE
001370       MOVE ETXCSV-COLUMN(7) TO ETXBMIN-EXEC-COMM
001380     END-IF.
001390     MOVE ETXCSV-COLUMN(8)  TO ETXBMIN-ORDER-ID.
001400*
001410 0200-VALIDATE-ROW.
001420     IF NOT ETXBMIN-EXEC-IS-TRADE
001430       MOVE 'UNSUPPORTED STATUS TYPE' TO NORMTRAN-ERRMSG
001440       SET NORMTRAN-ROW-IGNORED TO TRUE
001445       GO TO 0200-VALIDATE-ROW-EXIT
001450     END-IF.
001470     PERFORM 0500-RESOLVE-SYMBOL.
001475     IF NOT NORMTRAN-ROW-OK
001478       GO TO 0200-VALIDATE-ROW-EXIT
001480     END-IF.
001490     IF ETXBMIN-LAST-QTY = ZERO
001500       MOVE 'QUANTITY CAN NOT BE ZERO.' TO NORMTRAN-ERRMSG
001510       SET NORMTRAN-ROW-FAILED TO TRUE
001520     END-IF.
001525 0200-VALIDATE-ROW-EXIT.
001527     EXIT.
001530*
001540 0500-RESOLVE-SYMBOL.
001550     MOVE SPACES TO ETXBMIN-RESOLVED-SYMBOL.
001560     MOVE ETXBMIN-SYMBOL-TICKER TO WS-SYMBOL-TICKER.
001570     MOVE ETXBMIN-SYMBOL-REST   TO WS-SYMBOL-REST.
001580     IF WS-SYMBOL-TICKER = 'XBT'
001590       MOVE 'BTC' TO WS-SYMBOL-TICKER
001600     END-IF.
001610     STRING WS-SYMBOL-TICKER DELIMITED BY SPACE
001620            WS-SYMBOL-REST   DELIMITED BY SIZE
001630            INTO ETXBMIN-RESOLVED-SYMBOL.
001640     MOVE ZERO TO WS-MATCH-COUNT.
001650     PERFORM 0550-COUNT-SYMBOL-MATCHES
001660         VARYING WS-SYMBOL-NDX FROM 1 BY 1
001670         UNTIL WS-SYMBOL-NDX > 6.
001680     IF WS-MATCH-COUNT NOT = 1
001690       MOVE 'CAN NOT PARSE PAIR SYMBOL' TO NORMTRAN-ERRMSG
001700       SET NORMTRAN-ROW-FAILED TO TRUE
001710     ELSE
001720       PERFORM 0560-LOAD-MATCHED-PAIR
001730           VARYING WS-SYMBOL-NDX FROM 1 BY 1
001740           UNTIL WS-SYMBOL-NDX > 6
001750     END-IF.
001760*
001770 0550-COUNT-SYMBOL-MATCHES.
001780     IF ETXBMIN-RESOLVED-SYMBOL(1:8) = WS-SYMTAB-CODE(WS-SYMBOL-NDX)
001790       ADD 1 TO WS-MATCH-COUNT
001800     END-IF.
001810*
001820 0560-LOAD-MATCHED-PAIR.
001830     IF ETXBMIN-RESOLVED-SYMBOL(1:8) = WS-SYMTAB-CODE(WS-SYMBOL-NDX)
001840       MOVE WS-SYMTAB-BASE(WS-SYMBOL-NDX)  TO WS-PAIR-BASE
001850       MOVE WS-SYMTAB-QUOTE(WS-SYMBOL-NDX) TO WS-PAIR-QUOTE
001860     END-IF.
001870*
001880 0300-COMPUTE-AMOUNTS.
001890     MOVE WS-PAIR-BASE  TO NORMTRAN-BASE-CCY.
001900     MOVE WS-PAIR-QUOTE TO NORMTRAN-QUOTE-CCY.
001910     MOVE ETXBMIN-SIDE TO WS-ACTION-SOURCE.
001920     PERFORM 0700-DETECT-ACTION.
001930     IF NORMTRAN-ROW-OK
001940       MOVE ETXBMIN-LAST-QTY  TO NORMTRAN-BASE-QTY
001950       MOVE ETXBMIN-LAST-PX   TO NORMTRAN-UNIT-PRICE
001960       MOVE ETXBMIN-EXEC-COMM TO WS-COMM-SATOSHIS
001970       COMPUTE WS-COMM-BTC ROUNDED =
001980           WS-COMM-SATOSHIS / 100000000
001990       MOVE WS-COMM-BTC TO NORMTRAN-FEE-QUOTE
002000       MOVE 'N' TO NORMTRAN-FEE-WAS-DEFAULTED
002010     END-IF.
002020*
002030 0700-DETECT-ACTION.
002040     MOVE SPACES TO WS-ACTION-TEXT.
002050     MOVE WS-ACTION-SOURCE TO WS-ACTION-TEXT.
002060     INSPECT WS-ACTION-TEXT CONVERTING
002070         'abcdefghijklmnopqrstuvwxyz' TO
002080         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002090     MOVE ZERO TO WS-ACTION-BUY-CNT WS-ACTION-SELL-CNT.
002100     INSPECT WS-ACTION-TEXT TALLYING WS-ACTION-BUY-CNT
002110         FOR ALL 'BUY'.
002120     INSPECT WS-ACTION-TEXT TALLYING WS-ACTION-SELL-CNT
002130         FOR ALL 'SELL'.
002140     EVALUATE TRUE
002150        WHEN WS-ACTION-BUY-CNT > 0
002160            MOVE 'BUY ' TO NORMTRAN-ACTION
002170        WHEN WS-ACTION-SELL-CNT > 0
002180            MOVE 'SELL' TO NORMTRAN-ACTION
002190        WHEN OTHER
002200            STRING 'UNSUPPORTED TRANSACTION TYPE: ' DELIMITED
002210                    BY SIZE
002220                WS-ACTION-SOURCE DELIMITED BY SIZE
002230                INTO NORMTRAN-ERRMSG
002240            SET NORMTRAN-ROW-IGNORED TO TRUE
002250     END-EVALUATE.
002260*
002270 0400-BUILD-OUTPUT.
002280     MOVE ETXBMIN-ORDER-ID       TO NORMTRAN-UID.
002290     MOVE ETXBMIN-TRANSACT-TIME  TO NORMTRAN-EXECUTED.
