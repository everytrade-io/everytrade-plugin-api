000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ETX01B.
000300 AUTHOR.        T. MAGEE.
000400 INSTALLATION.  MIDSTATE CLEARING CORP.
000500 DATE-WRITTEN.  03/22/82.
000600 DATE-COMPILED. CURRENT-DATE.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000*  PROGRAM NAME      : ETX01B                                   *
001100*                                                                *
001200*  DESCRIPTION       : TIMESTAMP-SHAPE CLASSIFIER.  CALLED BY    *
001300*                      ETX01D (GENERAL BYTES CONVERTER) TO       *
001400*                      FIGURE OUT HOW A "SERVER TIME" COLUMN IS  *
001500*                      PUNCTUATED BEFORE THE CALLER TRIES TO     *
001600*                      PULL YEAR/MONTH/DAY/HOUR/MINUTE/SECOND    *
001700*                      OUT OF IT.  DOES NOT ITSELF BUILD AN      *
001800*                      ISO TIMESTAMP - IT ONLY HANDS BACK CODES  *
001900*                      TELLING THE CALLER WHICH SHAPE IT SAW.    *
002000*                                                                *
002100*  CALLING CONVENTION: PROCEDURE DIVISION USING                  *
002200*                         LK-DTFIND-AREA                         *
002300*                      (SAMPLE TEXT IN, ALL OTHER FIELDS OUT)    *
002400*                                                                *
002500*  USAGE             : PUBLIC                                    *
002600*----------------------------------------------------------------*
002700*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
002800*----------------------------------------------------------------*
002900* 03/22/82  T.MAGEE               ORIGINAL - ATCDEM5 SAMPLE-     *
003000*                                 DATA CLASSIFIER, TRAINING LAB  *
003100* 06/14/88  T.MAGEE               ADDED SLASH AND DOT DATE       *
003200*                                 SEPARATORS TO THE CLASSIFIER   *
003300* 01/08/99  D.STOUT    Y2K-0041   CENTURY-AMBIGUOUS 2-DIGIT YEAR *
003400*                                 SHAPES FLAGGED, NOT EXPANDED - *
003500*                                 CALLER DECIDES THE CENTURY     *
003600* 08/22/14  R.HOLLOWAY CR-4410    RENAMED FROM ATCDEM5, RECAST   *
003700*                                 AS A GENERAL-PURPOSE CALLABLE  *
003800*                                 SUBROUTINE FOR THE EXCHANGE-   *
003900*                                 TRANSACTION NORMALIZER JOB     *
004000*                                 STREAM - NO MORE DEMO-TYPE     *
004100*                                 SWITCH, NO MORE PARM-YEAR      *
004200* 07/30/19  J.PATEL    CR-5344    ADDED THE "3RD-SPACE" AND      *
004300*                                 "1ST-SPACE" SPLIT RULES FOR    *
004400*                                 NON-ISO GENERAL BYTES EXPORTS  *
004450* 06/03/20  T.OYELARAN CR-5471    WS-CHAR-INDEX AND WS-TOK-NDX   *
004460*                                 RECAST AS STANDALONE 77-LEVELS *
004470*                                 PER SHOP STANDARD - THE DATE/  *
004480*                                 TIME SPLIT NOW SKIPS A BLANK   *
004490*                                 SAMPLE VIA A PERFORM...THRU    *
004495*                                 GO TO RATHER THAN SCANNING 32  *
004497*                                 BLANK BYTES FOR NOTHING        *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS ETX-DIGIT IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS ETX-TEST-MODE
005200     OFF STATUS IS ETX-PROD-MODE.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005410 77  WS-CHAR-INDEX                 PIC S9(4) COMP-3.
005420 77  WS-TOK-NDX                    PIC S9(4) COMP-3.
005430*
005500 01  WS-SPLIT-WORK.
005700     05  WS-SPACE-COUNT            PIC S9(4) COMP-3.
005800     05  WS-SPACE-POS-1            PIC S9(4) COMP-3.
005900     05  WS-SPACE-POS-3            PIC S9(4) COMP-3.
006000     05  WS-T-POS                  PIC S9(4) COMP-3.
006100     05  FILLER                    PIC X(05).
006200*
006300 01  WS-CLASSIFY-WORK.
006400     05  WS-DASH-CNT               PIC S9(4) COMP-3.
006500     05  WS-DOT-CNT                PIC S9(4) COMP-3.
006600     05  WS-SLASH-CNT              PIC S9(4) COMP-3.
006700     05  WS-COLON-CNT              PIC S9(4) COMP-3.
007100     05  FILLER                    PIC X(05).
007200*
007300 01  WS-TOKEN-AREA.
007400     05  WS-TOKEN OCCURS 3 TIMES
007500                  INDEXED BY WS-TOKEN-NDX  PIC X(08).
007510 01  WS-TOKEN-FLAT REDEFINES WS-TOKEN-AREA.
007520     05  WS-TOKEN-FLAT-TEXT        PIC X(24).
007600*
007700 01  WS-TOKEN-LEN-AREA.
007800     05  WS-TOKEN-LEN OCCURS 3 TIMES
007900                  INDEXED BY WS-TOKLEN-NDX PIC S9(2) COMP-3.
008000*
008100 01  WS-TIME-TOKEN-AREA.
008200     05  WS-TIME-TOKEN OCCURS 3 TIMES
008300                  INDEXED BY WS-TTOK-NDX   PIC X(12).
008400     05  WS-TIME-TOKEN-LEN OCCURS 3 TIMES
008500                  INDEXED BY WS-TTLEN-NDX  PIC S9(2) COMP-3.
008600*
008700 01  WS-AMPM-CHECK-AREA.
008800     05  WS-TIME-PART-UC           PIC X(16).
008900     05  WS-AMPM-TALLY             PIC S9(4) COMP-3.
009000     05  WS-FRAC-TALLY             PIC S9(4) COMP-3.
009100     05  FILLER                    PIC X(05).
009200*
009300 LINKAGE SECTION.
009400 01  LK-DTFIND-AREA.
009500     05  LK-SAMPLE-TEXT            PIC X(32).
009600     05  LK-SEPARATOR-CODE         PIC X.
009700         88  LK-SEP-IS-T                VALUE 'T'.
009800         88  LK-SEP-IS-SPACE            VALUE ' '.
009900         88  LK-SEP-IS-NONE             VALUE 'N'.
010000     05  LK-DATE-PART              PIC X(16).
010100     05  LK-TIME-PART              PIC X(16).
010150     05  LK-PATTERN-CODES.
010200         10  LK-DATE-PATTERN-CODE      PIC X(02).
010300             88  LK-DATE-IS-YYYY-M-D        VALUE '01'.
010400             88  LK-DATE-IS-YY-M-D          VALUE '02'.
010500             88  LK-DATE-IS-D-M-YYYY-DOT    VALUE '03'.
010600             88  LK-DATE-IS-D-M-YY-DOT      VALUE '04'.
010700             88  LK-DATE-IS-M-D-YY-SLASH    VALUE '05'.
010800             88  LK-DATE-IS-M-D-YYYY-SLASH  VALUE '06'.
010900             88  LK-DATE-IS-MON-D-YYYY      VALUE '07'.
011000             88  LK-DATE-IS-MON-D-YY        VALUE '08'.
011100             88  LK-DATE-NOT-RECOGNIZED     VALUE '00'.
011200         10  LK-TIME-PATTERN-CODE      PIC X(02).
011300             88  LK-TIME-IS-H-M-AMPM        VALUE '01'.
011400             88  LK-TIME-IS-HH-MM           VALUE '02'.
011500             88  LK-TIME-IS-H-M-S-AMPM      VALUE '03'.
011600             88  LK-TIME-IS-HH-MM-SS        VALUE '04'.
011700             88  LK-TIME-IS-HH-MM-SS-F1     VALUE '05'.
011800             88  LK-TIME-IS-HH-MM-SS-F2     VALUE '06'.
011900             88  LK-TIME-IS-HH-MM-SS-F4     VALUE '07'.
011950             88  LK-TIME-NOT-RECOGNIZED     VALUE '00'.
011960     05  LK-PATTERN-CODES-X REDEFINES LK-PATTERN-CODES
011970                               PIC X(04).
012100     05  FILLER                    PIC X(10).
012110 01  LK-DTFIND-CHARS REDEFINES LK-DTFIND-AREA.
012120     05  LK-SAMPLE-CHARS OCCURS 32 TIMES
012130                  INDEXED BY LK-CHAR-NDX    PIC X.
012140     05  FILLER                    PIC X(47).
012200 PROCEDURE DIVISION USING LK-DTFIND-AREA.
012300*
012400 0000-MAIN.
012500     MOVE SPACES TO LK-DATE-PART LK-TIME-PART.
012600     MOVE '00' TO LK-DATE-PATTERN-CODE LK-TIME-PATTERN-CODE.
012700     MOVE 'N'  TO LK-SEPARATOR-CODE.
012800     PERFORM 0100-SPLIT-DATE-TIME THRU 0100-SPLIT-DATE-TIME-EXIT.
012900     IF LK-DATE-PART NOT = SPACES AND LK-TIME-PART NOT = SPACES
013000       PERFORM 0200-CLASSIFY-DATE-PART
013100       PERFORM 0300-CLASSIFY-TIME-PART
013200     END-IF.
013300     GOBACK.
013400*
013500 0100-SPLIT-DATE-TIME.
013600     MOVE ZERO TO WS-T-POS WS-SPACE-POS-1 WS-SPACE-POS-3
013700                  WS-SPACE-COUNT.
013750     IF LK-SAMPLE-TEXT = SPACES
013760       GO TO 0100-SPLIT-DATE-TIME-EXIT
013770     END-IF.
013800     PERFORM 0110-SCAN-ONE-CHARACTER
013900         VARYING WS-CHAR-INDEX FROM 1 BY 1
014000         UNTIL WS-CHAR-INDEX > 32.
014100     EVALUATE TRUE
014200       WHEN WS-T-POS > 0
014300         MOVE LK-SAMPLE-TEXT(1:WS-T-POS - 1)  TO LK-DATE-PART
014400         MOVE LK-SAMPLE-TEXT(WS-T-POS + 1:32) TO LK-TIME-PART
014500         MOVE 'T' TO LK-SEPARATOR-CODE
014600       WHEN WS-SPACE-POS-3 > 0
014700         MOVE LK-SAMPLE-TEXT(1:WS-SPACE-POS-3 - 1)
014800                                              TO LK-DATE-PART
014900         MOVE LK-SAMPLE-TEXT(WS-SPACE-POS-3 + 1:32)
015000                                              TO LK-TIME-PART
015100         MOVE ' ' TO LK-SEPARATOR-CODE
015200       WHEN WS-SPACE-POS-1 > 0
015300         MOVE LK-SAMPLE-TEXT(1:WS-SPACE-POS-1 - 1)
015400                                              TO LK-DATE-PART
015500         MOVE LK-SAMPLE-TEXT(WS-SPACE-POS-1 + 1:32)
015600                                              TO LK-TIME-PART
015700         MOVE ' ' TO LK-SEPARATOR-CODE
015800       WHEN OTHER
015900         CONTINUE
016000     END-EVALUATE.
016050 0100-SPLIT-DATE-TIME-EXIT.
016060     EXIT.
016100*
016200 0110-SCAN-ONE-CHARACTER.
016300     IF LK-SAMPLE-CHARS(WS-CHAR-INDEX) = 'T' AND WS-T-POS = ZERO
016400       MOVE WS-CHAR-INDEX TO WS-T-POS
016500     END-IF.
016600     IF LK-SAMPLE-CHARS(WS-CHAR-INDEX) = SPACE
016700       ADD 1 TO WS-SPACE-COUNT
016800       IF WS-SPACE-COUNT = 1 AND WS-SPACE-POS-1 = ZERO
016900         MOVE WS-CHAR-INDEX TO WS-SPACE-POS-1
017000       END-IF
017100       IF WS-SPACE-COUNT = 3 AND WS-SPACE-POS-3 = ZERO
017200         MOVE WS-CHAR-INDEX TO WS-SPACE-POS-3
017300       END-IF
017400     END-IF.
017500*
017600 0200-CLASSIFY-DATE-PART.
017700     MOVE ZERO TO WS-DASH-CNT WS-DOT-CNT WS-SLASH-CNT.
017800     MOVE SPACES TO WS-TOKEN-AREA.
017900     INSPECT LK-DATE-PART TALLYING WS-DASH-CNT  FOR ALL '-'.
018000     INSPECT LK-DATE-PART TALLYING WS-DOT-CNT   FOR ALL '.'.
018100     INSPECT LK-DATE-PART TALLYING WS-SLASH-CNT FOR ALL '/'.
018200     EVALUATE TRUE
018300       WHEN WS-DASH-CNT >= 2
018400         UNSTRING LK-DATE-PART DELIMITED BY '-'
018500             INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
018600         PERFORM 0250-MEASURE-ONE-TOKEN
018700             VARYING WS-TOK-NDX FROM 1 BY 1
018800             UNTIL WS-TOK-NDX > 3
018900         IF WS-TOKEN-LEN(1) = 4
019000           SET LK-DATE-IS-YYYY-M-D TO TRUE
019100         ELSE
019200           SET LK-DATE-IS-YY-M-D TO TRUE
019300         END-IF
019400       WHEN WS-DOT-CNT >= 2
019500         UNSTRING LK-DATE-PART DELIMITED BY '.'
019600             INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
019700         PERFORM 0250-MEASURE-ONE-TOKEN
019800             VARYING WS-TOK-NDX FROM 1 BY 1
019900             UNTIL WS-TOK-NDX > 3
020000         IF WS-TOKEN-LEN(3) = 4
020100           SET LK-DATE-IS-D-M-YYYY-DOT TO TRUE
020200         ELSE
020300           SET LK-DATE-IS-D-M-YY-DOT TO TRUE
020400         END-IF
020500       WHEN WS-SLASH-CNT >= 2
020600         UNSTRING LK-DATE-PART DELIMITED BY '/'
020700             INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
020800         PERFORM 0250-MEASURE-ONE-TOKEN
020900             VARYING WS-TOK-NDX FROM 1 BY 1
021000             UNTIL WS-TOK-NDX > 3
021100         IF WS-TOKEN-LEN(3) = 2
021200           SET LK-DATE-IS-M-D-YY-SLASH TO TRUE
021300         ELSE
021400           SET LK-DATE-IS-M-D-YYYY-SLASH TO TRUE
021500         END-IF
021600       WHEN LK-DATE-PART NOT = SPACES
021700         UNSTRING LK-DATE-PART DELIMITED BY SPACE
021800             INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
021900         PERFORM 0250-MEASURE-ONE-TOKEN
022000             VARYING WS-TOK-NDX FROM 1 BY 1
022100             UNTIL WS-TOK-NDX > 3
022200         EVALUATE WS-TOKEN-LEN(3)
022300           WHEN 5 SET LK-DATE-IS-MON-D-YYYY TO TRUE
022400           WHEN 3 SET LK-DATE-IS-MON-D-YY   TO TRUE
022500           WHEN OTHER SET LK-DATE-NOT-RECOGNIZED TO TRUE
022600         END-EVALUATE
022700       WHEN OTHER
022800         SET LK-DATE-NOT-RECOGNIZED TO TRUE
022850         DISPLAY 'ETX01B - UNRECOGNIZED DATE TOKENS: '
022860                 WS-TOKEN-FLAT-TEXT
022900     END-EVALUATE.
023000*
023100 0250-MEASURE-ONE-TOKEN.
023200     MOVE ZERO TO WS-TOKEN-LEN(WS-TOK-NDX).
023300     PERFORM 0260-BACK-SCAN-ONE-TOKEN
023400         VARYING WS-CHAR-INDEX FROM 8 BY -1
023500         UNTIL WS-CHAR-INDEX < 1.
023600*
023700 0260-BACK-SCAN-ONE-TOKEN.
023800     IF WS-TOKEN-LEN(WS-TOK-NDX) = ZERO
023900       IF WS-TOKEN(WS-TOK-NDX)(WS-CHAR-INDEX:1) NOT = SPACE
024000         MOVE WS-CHAR-INDEX TO WS-TOKEN-LEN(WS-TOK-NDX)
024100       END-IF
024200     END-IF.
024300*
024400 0300-CLASSIFY-TIME-PART.
024500     MOVE ZERO TO WS-COLON-CNT WS-AMPM-TALLY WS-FRAC-TALLY.
024600     MOVE SPACES TO WS-TIME-TOKEN-AREA WS-TIME-PART-UC.
024700     MOVE LK-TIME-PART TO WS-TIME-PART-UC.
024800     INSPECT WS-TIME-PART-UC
024900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
025000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025100     INSPECT LK-TIME-PART TALLYING WS-COLON-CNT FOR ALL ':'.
025200     INSPECT WS-TIME-PART-UC TALLYING WS-AMPM-TALLY FOR ALL 'PM'.
025300     IF WS-AMPM-TALLY = 0
025400       INSPECT WS-TIME-PART-UC
025500           TALLYING WS-AMPM-TALLY FOR ALL 'AM'
025600     END-IF.
025700     EVALUATE TRUE
025800       WHEN WS-COLON-CNT = 1 AND WS-AMPM-TALLY > 0
025900         SET LK-TIME-IS-H-M-AMPM TO TRUE
026000       WHEN WS-COLON-CNT = 1
026100         SET LK-TIME-IS-HH-MM TO TRUE
026200       WHEN WS-COLON-CNT >= 2 AND WS-AMPM-TALLY > 0
026300         SET LK-TIME-IS-H-M-S-AMPM TO TRUE
026400       WHEN WS-COLON-CNT >= 2
026500         PERFORM 0350-CLASSIFY-FRACTIONAL-SECONDS
026600       WHEN OTHER
026700         SET LK-TIME-NOT-RECOGNIZED TO TRUE
026800     END-EVALUATE.
026900*
027000 0350-CLASSIFY-FRACTIONAL-SECONDS.
027100     MOVE ZERO TO WS-FRAC-TALLY.
027200     INSPECT LK-TIME-PART TALLYING WS-FRAC-TALLY FOR ALL '.'.
027300     IF WS-FRAC-TALLY = 0
027400       SET LK-TIME-IS-HH-MM-SS TO TRUE
027500     ELSE
027600       UNSTRING LK-TIME-PART DELIMITED BY '.'
027700           INTO WS-TIME-TOKEN(1) WS-TIME-TOKEN(2)
027750       MOVE ZERO TO WS-TIME-TOKEN-LEN(2)
027800       PERFORM 0360-MEASURE-FRAC-TOKEN
027900           VARYING WS-CHAR-INDEX FROM 12 BY -1
028000           UNTIL WS-CHAR-INDEX < 1
028100       EVALUATE WS-TIME-TOKEN-LEN(2)
028200         WHEN 1 SET LK-TIME-IS-HH-MM-SS-F1 TO TRUE
028300         WHEN 2 SET LK-TIME-IS-HH-MM-SS-F2 TO TRUE
028400         WHEN OTHER SET LK-TIME-IS-HH-MM-SS-F4 TO TRUE
028500       END-EVALUATE
028600     END-IF.
028700*
028800 0360-MEASURE-FRAC-TOKEN.
028900     IF WS-TIME-TOKEN-LEN(2) = ZERO
029000       IF WS-TIME-TOKEN(2)(WS-CHAR-INDEX:1) NOT = SPACE
029100         MOVE WS-CHAR-INDEX TO WS-TIME-TOKEN-LEN(2)
029200       END-IF
029300     END-IF.
