000010****************************************************************
000020* PROGRAM:  ETX01A
000030*
000040* AUTHOR :  T. Magee
000050*           MIDSTATE CLEARING CORP - DATA PROCESSING
000060*
000070* HEADER-DISPATCH BATCH DRIVER FOR THE EXCHANGE TRADE-FEED
000080* NORMALIZER (ETX).  READS ONE DIGITAL-CURRENCY EXCHANGE CSV
000090* EXPORT FILE, MATCHES ITS FIRST LINE AGAINST THE HEADER
000100* CATALOGUE IN ETXCTLG TO PICK THE EXCHANGE AND COLUMN
000110* DELIMITER, THEN CALLS THE MATCHING ROW CONVERTER
000120* (ETX01C BITSTAMP / ETX01D GENERAL BYTES / ETX01E OKEX /
000130* ETX01F BITMEX) ONCE PER DATA ROW.  SUCCESSFUL ROWS ARE
000140* WRITTEN TO NORMOUT, FAILED OR IGNORED ROWS TO ROWERR.
000150*
000160*----------------------------------------------------------------
000170*   MOD DATE  BY WHOM   TICKET      CHANGE MADE
000180*----------------------------------------------------------------
000190* 03/02/81  T.MAGEE               ORIGINAL - ETX01A WRITTEN AS A
000200*                                 GENERIC BROKER CONFIRMATION-
000210*                                 TAPE NORMALIZER (SAMII1-STYLE
000220*                                 TRAN-FILE READ LOOP)
000230* 06/14/83  T.MAGEE               ADDED ERR-MSG-DATA SPLIT SO A
000240*                                 BAD-RECORD DISPLAY FITS 1 LINE
000250* 09/17/86  D.STOUT               CONFIRMATION-FEE WAIVER LOGIC
000260*                                 MOVED OUT TO THE CONVERTERS
000270* 02/11/91  D.STOUT               FILE STATUS CHECKED ON EVERY
000280*                                 READ - SHOP STANDARD SW-01
000290* 01/08/99  D.STOUT    Y2K-0041   EXECUTED-TIMESTAMP CENTURY FIX
000300*                                 CARRIED THROUGH FROM NORMTRAN -
000310*                                 RAN CLEAN THROUGH Y2K SUITE
000320* 08/22/14  R.HOLLOWAY CR-4410    MAJOR REWORK - RETIRED THE OLD
000330*                                 FIXED-BLOCK CONFIRMATION TAPE
000340*                                 INPUT.  DRIVER NOW MATCHES A
000350*                                 CSV HEADER LINE AGAINST
000360*                                 ETXCTLG AND DISPATCHES TO
000370*                                 PER-EXCHANGE CONVERTERS BY
000380*                                 CALL.  EPSMTCOM RENAMED TO
000390*                                 NORMTRAN.
000400* 11/14/15  R.HOLLOWAY CR-4690    ADDED OKEX (ETX01E) AND BITMEX
000450*                                 (ETX01F) TO THE DISPATCH TABLE
000460* 02/19/18  J.PATEL   CR-5190     IGNORED-FEE COUNTER ADDED TO
000470*                                 END-OF-JOB SUMMARY - GENERAL
000480*                                 BYTES ALWAYS REPORTS ZERO FEE
000490* 07/30/19  J.PATEL   CR-5344     NOTE: OKEX EXPORT FILES ARRIVE
000500*                                 WITH BARE LF RECORD DELIMITERS,
000510*                                 NOT THE SHOP'S USUAL CRLF.  THE
000520*                                 RECEIVING DD MUST BE DEFINED
000530*                                 RECFM=VB TRANSLATED THROUGH THE
000540*                                 USS-SIDE PREPROCESS STEP BEFORE
000550*                                 THIS PROGRAM SEES CSVIN - THIS
000560*                                 PROGRAM'S LINE SEQUENTIAL READ
000570*                                 DOES NOT CARE EITHER WAY
000575* 06/03/20  T.OYELARAN CR-5471    RECAST WS-ROW-NUMBER AND
000576*                                 WS-EXCHANGE-ID AS STANDALONE 77-
000577*                                 LEVELS PER SHOP STANDARD -
000578*                                 OPEN-FILES AND RESOLVE-HEADER
000579*                                 NOW PERFORM...THRU A COMMON
000580*                                 EXIT TAG SO AN ABORT CONDITION
000581*                                 CAN GO TO IT AND STOP FALLING
000582*                                 THROUGH THE REMAINING CHECKS
000583****************************************************************
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. ETX01A.
000610 AUTHOR. T. MAGEE.
000620 INSTALLATION. MIDSTATE CLEARING CORP.
000630 DATE-WRITTEN. 03/02/81.
000640 DATE-COMPILED. CURRENT-DATE.
000650 SECURITY. NONE.
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-370.
000690 OBJECT-COMPUTER. IBM-370.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS ETX-DIGIT IS '0' THRU '9'
000730     UPSI-0 ON STATUS IS ETX-TEST-MODE
000740            OFF STATUS IS ETX-PROD-MODE.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780     SELECT CSV-IN-FILE      ASSIGN TO CSVIN
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS  IS  WS-CSVIN-STATUS.
000810
000820     SELECT NORMOUT-FILE     ASSIGN TO NORMOUT
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS  IS  WS-NORMOUT-STATUS.
000850
000860     SELECT ROWERR-FILE      ASSIGN TO ROWERR
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS  IS  WS-ROWERR-STATUS.
000890
000900****************************************************************
000910 DATA DIVISION.
000920 FILE SECTION.
000930
000940 FD  CSV-IN-FILE
000950     RECORDING MODE IS F.
000960 01  CSV-IN-RECORD.
000970     05  CSV-IN-TEXT                   PIC X(512).
000975 01  CSV-IN-HEADER-VIEW REDEFINES CSV-IN-RECORD.
000976     05  CSV-IN-HEADER-TEXT            PIC X(200).
000977     05  FILLER                        PIC X(312).
000980
000990 FD  NORMOUT-FILE
001000     RECORDING MODE IS F.
001010*    NOTE - "80" BELOW IS THE ORIGINAL EPSMTCOM FIXED RECORD
001020*    LENGTH FROM THE OLD CONFIRMATION-TAPE LAYOUT.  THE CURRENT
001030*    NORMTRAN FIELD LIST NO LONGER FITS IN 80 BYTES - NOBODY HAS
001040*    RE-MEASURED THE COMMENT SINCE CR-4410.  RECORD LENGTH BELOW
001050*    IS WHATEVER NORMOUT-RECORD ACTUALLY ADDS UP TO.
001060 01  NORMOUT-RECORD.
001070     05  NORMOUT-UID                   PIC X(40).
001080     05  NORMOUT-EXECUTED              PIC X(26).
001090     05  NORMOUT-BASE-CCY              PIC X(6).
001100     05  NORMOUT-QUOTE-CCY             PIC X(6).
001110     05  NORMOUT-ACTION                PIC X(4).
001120     05  NORMOUT-BASE-QTY              PIC S9(9)V9(10) COMP-3.
001130     05  NORMOUT-UNIT-PRICE            PIC S9(9)V9(10) COMP-3.
001140     05  NORMOUT-FEE-QUOTE             PIC S9(9)V9(10) COMP-3.
001150     05  FILLER                        PIC X(10).
001160
001170 FD  ROWERR-FILE
001180     RECORDING MODE IS F.
001190 COPY ROWERR.
001200
001210****************************************************************
001220 WORKING-STORAGE SECTION.
001230****************************************************************
001240*
001250 01  SYSTEM-DATE-AND-TIME.
001260     05  CURRENT-DATE-FLDS.
001270         10  CURRENT-YEAR              PIC 9(2).
001280         10  CURRENT-MONTH             PIC 9(2).
001290         10  CURRENT-DAY               PIC 9(2).
001300     05  CURRENT-TIME-FLDS.
001310         10  CURRENT-HOUR              PIC 9(2).
001320         10  CURRENT-MINUTE            PIC 9(2).
001330         10  CURRENT-SECOND            PIC 9(2).
001350*
001360 01  WS-FIELDS.
001370     05  WS-CSVIN-STATUS               PIC X(2)  VALUE SPACES.
001380     05  WS-NORMOUT-STATUS             PIC X(2)  VALUE SPACES.
001390     05  WS-ROWERR-STATUS              PIC X(2)  VALUE SPACES.
001400     05  WS-CSVIN-EOF                  PIC X     VALUE 'N'.
001410         88  WS-CSVIN-AT-EOF               VALUE 'Y'.
001420     05  WS-JOB-ABORT-SW               PIC X     VALUE 'N'.
001430         88  WS-JOB-MUST-ABORT             VALUE 'Y'.
001440     05  WS-ERR-MSG-DATA1              PIC X(40) VALUE SPACES.
001450     05  WS-ERR-MSG-DATA2              PIC X(40) VALUE SPACES.
001460*
001462 77  WS-EXCHANGE-ID                    PIC X(4)  VALUE SPACES.
001463     88  WS-IS-BITSTAMP                    VALUE 'BSTP'.
001464     88  WS-IS-GENERALBYTES                VALUE 'GBAT'.
001465     88  WS-IS-OKEX                        VALUE 'OKEX'.
001466     88  WS-IS-BITMEX                      VALUE 'BMEX'.
001467 77  WS-ROW-NUMBER                     PIC S9(9) COMP-3 VALUE +0.
001468*
001470 01  WS-DISPATCH-FIELDS.
001530     05  WS-DELIM                      PIC X     VALUE SPACES.
001535     05  FILLER                        PIC X(05).
001550*
001560 01  WS-RDF-CHECK-AREA.
001570     05  WS-RDF-HEADER-PREFIX          PIC X(200).
001600*
001610 01  TOTALS-VARS.
001620     05  NUM-CSVIN-RECS                PIC S9(9) COMP-3 VALUE +0.
001630     05  NUM-ROWS-CONVERTED            PIC S9(9) COMP-3 VALUE +0.
001640     05  NUM-ROWS-FAILED               PIC S9(9) COMP-3 VALUE +0.
001650     05  NUM-ROWS-IGNORED              PIC S9(9) COMP-3 VALUE +0.
001660     05  NUM-FEE-IGNORED               PIC S9(9) COMP-3 VALUE +0.
001670*
001680 COPY ETXCSV.
001690*
001700 01  WS-NORMTRAN-AREA.
001710 COPY NORMTRAN.
001720*
001730 COPY ETXCTLG.
001740*
001750****************************************************************
001760 PROCEDURE DIVISION.
001770****************************************************************
001780
001790 0000-MAIN-LOGIC.
001800     ACCEPT CURRENT-DATE-FLDS FROM DATE.
001810     ACCEPT CURRENT-TIME-FLDS FROM TIME.
001820     DISPLAY 'ETX01A STARTED - DATE ' CURRENT-MONTH '/'
001830             CURRENT-DAY '/' CURRENT-YEAR.
001840     DISPLAY '              - TIME ' CURRENT-HOUR ':'
001850             CURRENT-MINUTE ':' CURRENT-SECOND.
001860
001870     PERFORM 0900-OPEN-FILES THRU 0900-OPEN-FILES-EXIT.
001880
001890     IF NOT WS-JOB-MUST-ABORT
001900       PERFORM 0100-RESOLVE-HEADER THRU 0100-RESOLVE-HEADER-EXIT
001910       IF NOT WS-JOB-MUST-ABORT
001920         PERFORM 0200-PROCESS-CSV-ROWS
001930             UNTIL WS-CSVIN-AT-EOF
001940       END-IF
001950     END-IF.
001960
001970     PERFORM 0950-CLOSE-FILES.
001980     PERFORM 0990-DISPLAY-SUMMARY.
001990
002000     IF WS-JOB-MUST-ABORT
002010       MOVE 16 TO RETURN-CODE
002020     END-IF.
002030
002040     GOBACK.
002050
002060 0100-RESOLVE-HEADER.
002070     PERFORM 0700-READ-CSV-ROW.
002080     IF WS-CSVIN-AT-EOF
002090       DISPLAY 'ETX01A - INPUT FILE IS EMPTY, NO HEADER ROW'
002100       MOVE 'Y' TO WS-JOB-ABORT-SW
002105       GO TO 0100-RESOLVE-HEADER-EXIT
002110     END-IF.
002120     MOVE CSV-IN-HEADER-TEXT TO WS-RDF-HEADER-PREFIX.
002130     MOVE 'N' TO ETXCTLG-FOUND-SW.
002140     PERFORM 0150-SEARCH-HEADER-TABLE
002141         VARYING ETXCTLG-NDX FROM 1 BY 1
002142         UNTIL ETXCTLG-NDX > 4
002143               OR ETXCTLG-WAS-FOUND.
002230     IF NOT ETXCTLG-WAS-FOUND
002240       DISPLAY 'ETX01A - UNRECOGNIZED HEADER ROW, JOB ABORTED'
002250       DISPLAY 'HEADER WAS: ' CSV-IN-TEXT(1:80)
002260       MOVE 'Y' TO WS-JOB-ABORT-SW
002270     END-IF.
002275 0100-RESOLVE-HEADER-EXIT.
002276     EXIT.
002277*
002281 0150-SEARCH-HEADER-TABLE.
002282     IF WS-RDF-HEADER-PREFIX = ETXCTLG-HEADER-TEXT(ETXCTLG-NDX)
002283       MOVE 'Y' TO ETXCTLG-FOUND-SW
002284       MOVE ETXCTLG-EXCHANGE-ID(ETXCTLG-NDX) TO WS-EXCHANGE-ID
002285       MOVE ETXCTLG-DELIM(ETXCTLG-NDX)       TO WS-DELIM
002286     END-IF.
002290
002300 0200-PROCESS-CSV-ROWS.
002310     PERFORM 0700-READ-CSV-ROW.
002320     IF NOT WS-CSVIN-AT-EOF
002330       ADD +1 TO WS-ROW-NUMBER
002340       PERFORM 0250-SPLIT-CSV-ROW
002350       PERFORM 0300-CONVERT-ONE-ROW
002360       EVALUATE TRUE
002370         WHEN NORMTRAN-ROW-OK
002380           PERFORM 0400-WRITE-NORMALIZED
002390         WHEN NORMTRAN-ROW-FAILED
002400           PERFORM 0500-WRITE-ROW-ERROR
002410         WHEN NORMTRAN-ROW-IGNORED
002420           PERFORM 0500-WRITE-ROW-ERROR
002430       END-EVALUATE
002440     END-IF.
002450
002460 0250-SPLIT-CSV-ROW.
002470     MOVE SPACES TO ETXCSV-AREA.
002480     MOVE ZERO   TO ETXCSV-COLUMN-COUNT.
002490     UNSTRING CSV-IN-TEXT DELIMITED BY WS-DELIM
002500         INTO ETXCSV-COLUMN(1)  ETXCSV-COLUMN(2)
002510              ETXCSV-COLUMN(3)  ETXCSV-COLUMN(4)
002520              ETXCSV-COLUMN(5)  ETXCSV-COLUMN(6)
002530              ETXCSV-COLUMN(7)  ETXCSV-COLUMN(8)
002540              ETXCSV-COLUMN(9)  ETXCSV-COLUMN(10)
002550              ETXCSV-COLUMN(11) ETXCSV-COLUMN(12).
002560     PERFORM 0260-COUNT-CSV-COLUMNS
002570         VARYING ETXCSV-COLX FROM 1 BY 1
002580         UNTIL ETXCSV-COLX > 12.
002590
002600 0260-COUNT-CSV-COLUMNS.
002610     IF ETXCSV-COLUMN(ETXCSV-COLX) NOT = SPACES
002615       COMPUTE ETXCSV-COLUMN-COUNT = ETXCSV-COLX
002617     END-IF.
002620
002630 0300-CONVERT-ONE-ROW.
002640     MOVE SPACES  TO WS-NORMTRAN-AREA.
002650     MOVE CSV-IN-TEXT TO NORMTRAN-RAW-ROW.
002660     MOVE 'N'     TO NORMTRAN-FEE-WAS-DEFAULTED.
002670     EVALUATE TRUE
002680       WHEN WS-IS-BITSTAMP
002690         CALL 'ETX01C' USING ETXCSV-AREA, WS-NORMTRAN-AREA
002700       WHEN WS-IS-GENERALBYTES
002710         CALL 'ETX01D' USING ETXCSV-AREA, WS-NORMTRAN-AREA
002720       WHEN WS-IS-OKEX
002730         CALL 'ETX01E' USING ETXCSV-AREA, WS-NORMTRAN-AREA
002740       WHEN WS-IS-BITMEX
002750         CALL 'ETX01F' USING ETXCSV-AREA, WS-NORMTRAN-AREA
002760     END-EVALUATE.
002770     IF NORMTRAN-FEE-DEFAULTED
002780       ADD +1 TO NUM-FEE-IGNORED
002790     END-IF.
002800
002810 0400-WRITE-NORMALIZED.
002820     MOVE NORMTRAN-UID         TO NORMOUT-UID.
002830     MOVE NORMTRAN-EXECUTED    TO NORMOUT-EXECUTED.
002840     MOVE NORMTRAN-BASE-CCY    TO NORMOUT-BASE-CCY.
002850     MOVE NORMTRAN-QUOTE-CCY   TO NORMOUT-QUOTE-CCY.
002860     MOVE NORMTRAN-ACTION      TO NORMOUT-ACTION.
002870     MOVE NORMTRAN-BASE-QTY    TO NORMOUT-BASE-QTY.
002880     MOVE NORMTRAN-UNIT-PRICE  TO NORMOUT-UNIT-PRICE.
002890     MOVE NORMTRAN-FEE-QUOTE   TO NORMOUT-FEE-QUOTE.
002900     WRITE NORMOUT-RECORD.
002910     IF WS-NORMOUT-STATUS NOT = '00'
002920       DISPLAY 'ETX01A - NORMOUT WRITE ERROR RC: '
002930               WS-NORMOUT-STATUS
002940       MOVE 'Y' TO WS-JOB-ABORT-SW
002950     ELSE
002960       ADD +1 TO NUM-ROWS-CONVERTED
002970     END-IF.
002980
002990 0500-WRITE-ROW-ERROR.
003000     MOVE NORMTRAN-RAW-ROW TO ROWERR-RAW-ROW.
003010     MOVE NORMTRAN-ERRMSG  TO ROWERR-ERR-MSG.
003020     IF NORMTRAN-ROW-FAILED
003030       MOVE 'FAILED  ' TO ROWERR-ERR-TYPE
003040       ADD +1 TO NUM-ROWS-FAILED
003050     ELSE
003060       MOVE 'IGNORED ' TO ROWERR-ERR-TYPE
003070       ADD +1 TO NUM-ROWS-IGNORED
003080     END-IF.
003090     WRITE ROWERR-RECORD.
003100     IF WS-ROWERR-STATUS NOT = '00'
003110       DISPLAY 'ETX01A - ROWERR WRITE ERROR RC: '
003120               WS-ROWERR-STATUS
003130       MOVE 'Y' TO WS-JOB-ABORT-SW
003140     END-IF.
003150
003160 0700-READ-CSV-ROW.
003170     READ CSV-IN-FILE
003180       AT END MOVE 'Y' TO WS-CSVIN-EOF.
003190     EVALUATE WS-CSVIN-STATUS
003200        WHEN '00'
003210            ADD +1 TO NUM-CSVIN-RECS
003220        WHEN '10'
003230            MOVE 'Y' TO WS-CSVIN-EOF
003240        WHEN OTHER
003250            MOVE 'ERROR ON CSVIN READ.  CODE:' TO WS-ERR-MSG-DATA1
003260            MOVE WS-CSVIN-STATUS TO WS-ERR-MSG-DATA2
003270            DISPLAY WS-ERR-MSG-DATA1 ' ' WS-ERR-MSG-DATA2
003280            MOVE 'Y' TO WS-CSVIN-EOF
003290            MOVE 'Y' TO WS-JOB-ABORT-SW
003300     END-EVALUATE.
003310
003320 0900-OPEN-FILES.
003330     OPEN INPUT  CSV-IN-FILE
003340          OUTPUT NORMOUT-FILE
003350                 ROWERR-FILE.
003360     IF WS-CSVIN-STATUS NOT = '00'
003370       DISPLAY 'ERROR OPENING CSVIN.  RC: ' WS-CSVIN-STATUS
003380       MOVE 'Y' TO WS-JOB-ABORT-SW
003385       GO TO 0900-OPEN-FILES-EXIT
003390     END-IF.
003400     IF WS-NORMOUT-STATUS NOT = '00'
003410       DISPLAY 'ERROR OPENING NORMOUT.  RC: ' WS-NORMOUT-STATUS
003420       MOVE 'Y' TO WS-JOB-ABORT-SW
003425       GO TO 0900-OPEN-FILES-EXIT
003430     END-IF.
003440     IF WS-ROWERR-STATUS NOT = '00'
003450       DISPLAY 'ERROR OPENING ROWERR.  RC: ' WS-ROWERR-STATUS
003460       MOVE 'Y' TO WS-JOB-ABORT-SW
003470     END-IF.
003475 0900-OPEN-FILES-EXIT.
003476     EXIT.
003480
003490 0950-CLOSE-FILES.
003500     CLOSE CSV-IN-FILE.
003510     CLOSE NORMOUT-FILE.
003520     CLOSE ROWERR-FILE.
003530
003540 0990-DISPLAY-SUMMARY.
003550     DISPLAY 'ETX01A SUMMARY - CSV RECORDS READ    : '
003560             NUM-CSVIN-RECS.
003570     DISPLAY 'ETX01A SUMMARY - ROWS CONVERTED      : '
003580             NUM-ROWS-CONVERTED.
003590     DISPLAY 'ETX01A SUMMARY - ROWS FAILED         : '
003600             NUM-ROWS-FAILED.
003610     DISPLAY 'ETX01A SUMMARY - ROWS IGNORED        : '
003620             NUM-ROWS-IGNORED.
003630     DISPLAY 'ETX01A SUMMARY - FEES DEFAULTED TO 0 : '
003640             NUM-FEE-IGNORED.
003650
003660* END OF PROGRAM ETX01A
