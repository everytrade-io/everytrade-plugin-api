000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : ETXCTLG                                  *
000040*                                                                *
000050*  DESCRIPTION       : STATIC HEADER-LINE CATALOGUE.  ETX01A     *
000060*                      MATCHES THE INCOMING CSV FILE'S FIRST     *
000070*                      LINE AGAINST THIS TABLE TO PICK THE       *
000080*                      EXCHANGE ID AND FIELD DELIMITER TO USE    *
000090*                      FOR THE REST OF THE FILE.  A FILE WHOSE   *
000100*                      HEADER DOES NOT MATCH ANY ENTRY IS        *
000110*                      ABORTED - SEE ETX01A PARAGRAPH 0100.      *
000120*                                                                *
000130*  USAGE             : PUBLIC                                    *
000140*----------------------------------------------------------------*
000150*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000160*----------------------------------------------------------------*
000170* 08/22/14  R.HOLLOWAY CR-4410    NEW COPYBOOK - BITSTAMP AND    *
000180*                                 GENERAL BYTES ENTRIES ONLY     *
000190* 11/14/15  R.HOLLOWAY CR-4690    ADDED OKEX AND BITMEX ENTRIES  *
000200*****************************************************************
000210 01  ETXCTLG-TABLE.
000220     05  ETXCTLG-ENTRY.
000230         10  FILLER PIC X(200) VALUE
000240             'Type,Datetime,Account,Amount,Value,Rate,Fee,Sub Typ
000250-            'e'.
000260         10  FILLER PIC X(4)   VALUE 'BSTP'.
000270         10  FILLER PIC X(1)   VALUE ','.
000280         10  FILLER PIC X(200) VALUE
000290             'Server Time;Local Transaction Id;Remote Transactio
000300-            'n Id;Type;Cash Amount;Cash Currency;Crypto Amount;
000310-            'Crypto Currency;Status'.
000320         10  FILLER PIC X(4)   VALUE 'GBAT'.
000330         10  FILLER PIC X(1)   VALUE ';'.
000340         10  FILLER PIC X(200) VALUE
000350             'Order ID,Trade time,Pairs,Amount,Price,Total,Fee,U
000360-            'nit'.
000370         10  FILLER PIC X(4)   VALUE 'OKEX'.
000380         10  FILLER PIC X(1)   VALUE ','.
000390         10  FILLER PIC X(200) VALUE
000400             'transactTime,symbol,execType,side,lastQty,lastPx,e
000410-            'xecComm,orderID'.
000420         10  FILLER PIC X(4)   VALUE 'BMEX'.
000430         10  FILLER PIC X(1)   VALUE ','.
000440 01  ETXCTLG-TABLE-R REDEFINES ETXCTLG-TABLE.
000450     05  ETXCTLG-OCCURS OCCURS 4 TIMES
000460                 INDEXED BY ETXCTLG-NDX.
000470         10  ETXCTLG-HEADER-TEXT       PIC X(200).
000480         10  ETXCTLG-EXCHANGE-ID       PIC X(4).
000490             88  ETXCTLG-IS-BITSTAMP       VALUE 'BSTP'.
000500             88  ETXCTLG-IS-GENERALBYTES   VALUE 'GBAT'.
000510             88  ETXCTLG-IS-OKEX           VALUE 'OKEX'.
000520             88  ETXCTLG-IS-BITMEX         VALUE 'BMEX'.
000530         10  ETXCTLG-DELIM             PIC X(1).
000540 01  ETXCTLG-FOUND-SW                  PIC X VALUE 'N'.
000550     88  ETXCTLG-WAS-FOUND                 VALUE 'Y'.
