000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : NORMTRAN                                 *
000040*                                                                *
000050*  DESCRIPTION       : NORMALIZED TRANSACTION WORK RECORD.       *
000060*                      BUILT BY EACH EXCHANGE CONVERTER          *
000070*                      (ETX01C/D/E/F) AND PASSED BACK TO ETX01A  *
000080*                      ON THE CALL LINKAGE.  ETX01A MOVES THE    *
000090*                      RESULT FIELDS TO THE NORMOUT FD RECORD    *
000100*                      WHEN NORMTRAN-PROCESS-IND SHOWS ROW-OK,   *
000110*                      OR BUILDS A ROWERR RECORD OTHERWISE.      *
000120*                      THIS COPYBOOK CARRIES NO 01-LEVEL OF ITS  *
000130*                      OWN - THE CALLING PROGRAM SUPPLIES THE    *
000140*                      01 IN ITS OWN WORKING-STORAGE OR LINKAGE, *
000150*                      SAME AS THE OLD EPSMTCOM LAYOUT DID.      *
000160*                                                                *
000170*  USAGE             : PUBLIC                                    *
000180*----------------------------------------------------------------*
000190*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000200*----------------------------------------------------------------*
000210* 03/02/81  T.MAGEE               ORIGINAL - EPSMTCOM, GENERIC   *
000220*                                 BROKER CONFIRMATION RECORD     *
000230* 09/17/86  D.STOUT               ADDED FEE-WAS-DEFAULTED IND    *
000240*                                 FOR CONFIRMATION-FEE WAIVERS   *
000250* 01/08/99  D.STOUT    Y2K-0041   EXECUTED-TIMESTAMP WIDENED TO  *
000260*                                 4-DIGIT CENTURY - RAN CLEAN    *
000270*                                 THROUGH Y2K VALIDATION SUITE   *
000280* 08/22/14  R.HOLLOWAY CR-4410    RENAMED EPSMTCOM TO NORMTRAN,  *
000290*                                 RECAST FOR DIGITAL-CURRENCY    *
000300*                                 EXCHANGE ROWS - BASE/QUOTE     *
000310*                                 CURRENCY REPLACE OLD SECURITY  *
000320*                                 AND CUSIP FIELDS               *
000330* 11/14/15  R.HOLLOWAY CR-4690    ADDED PROGRAM-RETCODE-RDF      *
000340*****************************************************************
000350     10  NORMTRAN-PROCESS-IND          PIC X.
000360         88  NORMTRAN-ROW-OK               VALUE 'O'.
000370         88  NORMTRAN-ROW-FAILED           VALUE 'F'.
000380         88  NORMTRAN-ROW-IGNORED          VALUE 'I'.
000390     10  NORMTRAN-RAW-ROW              PIC X(512).
000400     10  NORMTRAN-UID                  PIC X(40).
000410     10  NORMTRAN-EXECUTED             PIC X(26).
000420     10  NORMTRAN-BASE-CCY             PIC X(6).
000430     10  NORMTRAN-QUOTE-CCY            PIC X(6).
000440     10  NORMTRAN-ACTION               PIC X(4).
000450         88  NORMTRAN-ACTION-BUY           VALUE 'BUY'.
000460         88  NORMTRAN-ACTION-SELL          VALUE 'SELL'.
000470     10  NORMTRAN-BASE-QTY             PIC S9(9)V9(10) COMP-3.
000480     10  NORMTRAN-UNIT-PRICE           PIC S9(9)V9(10) COMP-3.
000490     10  NORMTRAN-FEE-QUOTE            PIC S9(9)V9(10) COMP-3.
000500     10  NORMTRAN-FEE-WAS-DEFAULTED    PIC X.
000510         88  NORMTRAN-FEE-DEFAULTED        VALUE 'Y'.
000520         88  NORMTRAN-FEE-PRESENT          VALUE 'N'.
000530     10  NORMTRAN-ERRMSG               PIC X(256).
000540     10  NORMTRAN-PROGRAM-RETCODE      PIC 9(4).
000550         88  ETX02-REQUEST-SUCCESS         VALUE 0000.
000560         88  ETX02-REQUEST-FAILED          VALUE 0008.
000570         88  ETX02-REQUEST-IGNORED         VALUE 0004.
000580     10  NORMTRAN-RETCODE-RDF REDEFINES
000590               NORMTRAN-PROGRAM-RETCODE PIC X(4).
000600     10  FILLER                        PIC X(20).
