000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ETX01D.
000300 AUTHOR.        D. STOUT.
000400 INSTALLATION.  MIDSTATE CLEARING CORP.
000500 DATE-WRITTEN.  09/17/86.
000600 DATE-COMPILED. CURRENT-DATE.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000*  PROGRAM NAME      : ETX01D                                   *
001100*                                                                *
001200*  DESCRIPTION       : GENERAL BYTES ATM ROW CONVERTER.  CALLED   *
001300*                      BY ETX01A FOR EVERY DETAIL ROW WHEN THE    *
001400*                      INPUT FILE HEADER MATCHED THE GENERAL      *
001500*                      BYTES CATALOGUE ENTRY.  NOTE THAT THE      *
001600*                      ATM'S "TYPE" COLUMN RECORDS THE OPERATOR'S *
001700*                      SIDE OF THE TRADE, NOT THE CUSTOMER'S, SO  *
001800*                      BUY AND SELL ARE SWAPPED ON THE WAY OUT -  *
001900*                      DO NOT "FIX" THIS, IT IS BY DESIGN.        *
002000*                                                                *
002100*  CALLING CONVENTION: PROCEDURE DIVISION USING                  *
002200*                         ETXCSV-AREA    (IN, NOT CHANGED)        *
002300*                         LK-NORMTRAN-AREA (OUT, BUILT HERE)      *
002400*                                                                *
002500*  USAGE             : PUBLIC                                    *
002600*----------------------------------------------------------------*
002700*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
002800*----------------------------------------------------------------*
002900* 09/17/86  D.STOUT               ORIGINAL - ADAPTED FROM THE     *
003000*                                 SAMOS2 ACCOUNT-BALANCE DEMO     *
003100*                                 STATISTICS SUBROUTINE           *
003200* 01/08/99  D.STOUT    Y2K-0041   SERVER-TIME WINDOW CHECK - NO   *
003300*                                 2-DIGIT-YEAR STORAGE HERE SO    *
003400*                                 NO CODE CHANGE WAS REQUIRED     *
003500* 08/22/14  R.HOLLOWAY CR-4410    RENAMED FROM SAMOS2, RECAST AS  *
003600*                                 THE GENERAL BYTES ATM ROW       *
003700*                                 CONVERTER FOR THE EXCHANGE-     *
003800*                                 TRANSACTION NORMALIZER JOB      *
003900* 02/19/18  J.PATEL    CR-5190    ADDED LBTC-TO-BTC NORMALIZE     *
004000*                                 FOR THE LIGHTNING-NETWORK ATMS  *
004100* 07/30/19  J.PATEL    CR-5344    ADDED CALL TO ETX01B FOR THE    *
004200*                                 SERVER-TIME FORMAT LOOKUP       *
004210* 06/03/20  T.OYELARAN CR-5471    FEE-WAS-DEFAULTED MOVE WAS      *
004220*                                 SITTING AFTER THE ROW-OK CHECK  *
004230*                                 IN 0000-MAIN AND FIRED ON       *
004240*                                 FAILED/IGNORED ROWS TOO -       *
004250*                                 INFLATED THE JOB SUMMARY'S      *
004260*                                 IGNORED-FEE COUNT.  MOVED INSIDE*
004270*                                 THE ROW-OK BRANCH.  ALSO RECAST *
004280*                                 WS-STATUS-TALLY-1/2 AS          *
004290*                                 STANDALONE 77-LEVELS PER SHOP   *
004300*                                 STANDARD AND CHANGED 0200-      *
004310*                                 VALIDATE-ROW TO PERFORM...THRU  *
004320*                                 A COMMON EXIT WITH GO TO OUT OF *
004330*                                 IT ON THE FIRST FAILED CHECK    *
004340*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ETX-DIGIT IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS ETX-TEST-MODE
005000     OFF STATUS IS ETX-PROD-MODE.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005210 77  WS-STATUS-TALLY-1             PIC S9(4) COMP-3.
005220 77  WS-STATUS-TALLY-2             PIC S9(4) COMP-3.
005230*
005300 01  WS-FIELDS.
005400     05  WS-PROGRAM-STATUS         PIC X(30) VALUE SPACES.
005600     05  FILLER                    PIC X(10).
005700*
005800     COPY ETXGBIN.
005900*
005950     COPY ETXPAIR.
006000*
006100 01  WS-PARSE-WORK.
006200     05  WS-PARSE-INPUT            PIC X(24).
006300     05  WS-PARSE-INT-TEXT         PIC X(09).
006400     05  WS-PARSE-FRAC-TEXT        PIC X(10).
006500     05  WS-PARSE-FRAC-NUM REDEFINES WS-PARSE-FRAC-TEXT
006600                               PIC 9(10).
006700     05  WS-PARSE-INT-NUM          PIC 9(09).
006800     05  WS-PARSE-DOT-POS          PIC S9(4) COMP-3.
006900     05  WS-PARSE-CHAR-INDEX       PIC S9(4) COMP-3.
007000     05  WS-PARSE-RESULT           PIC S9(9)V9(10) COMP-3.
007100     05  FILLER                    PIC X(05).
007200*
007300 01  WS-CCY-UC-WORK.
007400     05  WS-CCY-UC-TEXT            PIC X(06).
007500     05  FILLER                    PIC X(05).
007600*
007700 01  WS-PAIR-CHECK.
007800     05  WS-PAIR-BASE              PIC X(06).
007900     05  WS-PAIR-QUOTE             PIC X(06).
008000     05  FILLER                    PIC X(05).
008100*
008200 01  WS-STATUS-UC-WORK.
008300     05  WS-STATUS-UC-TEXT         PIC X(40).
008600     05  FILLER                    PIC X(05).
008700*
008800 01  WS-DTFIND-LINKAGE.
008810     05  WS-DTFIND-SAMPLE-TEXT     PIC X(32).
008820     05  WS-DTFIND-SEPARATOR-CODE  PIC X.
008830     05  WS-DTFIND-DATE-PART       PIC X(16).
008840     05  WS-DTFIND-TIME-PART       PIC X(16).
008850     05  WS-DTFIND-DATE-CODE       PIC X(02).
008860         88  WS-DTFIND-DATE-NOT-RECOG  VALUE '00'.
008870     05  WS-DTFIND-TIME-CODE       PIC X(02).
008880         88  WS-DTFIND-TIME-NOT-RECOG  VALUE '00'.
008890     05  FILLER                    PIC X(10).
009300*
009400 LINKAGE SECTION.
009500     COPY ETXCSV.
009600*
009700 01  LK-NORMTRAN-AREA.
009800     COPY NORMTRAN.
009900*
010000 PROCEDURE DIVISION USING ETXCSV-AREA, LK-NORMTRAN-AREA.
010100*
010200 0000-MAIN.
010300     SET NORMTRAN-ROW-OK TO TRUE.
010400     PERFORM 0100-PARSE-COLUMNS.
010500     PERFORM 0200-VALIDATE-ROW THRU 0200-VALIDATE-ROW-EXIT.
010600     IF NORMTRAN-ROW-OK
010700       PERFORM 0300-COMPUTE-AMOUNTS
010800       PERFORM 0400-BUILD-OUTPUT
010850       MOVE 'Y' TO NORMTRAN-FEE-WAS-DEFAULTED
010900     END-IF.
011100     GOBACK.
011200*
011300 0100-PARSE-COLUMNS.
011400     MOVE ETXCSV-COLUMN(1) TO ETXGBIN-SERVER-TIME.
011500     MOVE ETXCSV-COLUMN(2) TO ETXGBIN-LOCAL-TX-ID.
011600     MOVE ETXCSV-COLUMN(3) TO ETXGBIN-REMOTE-TX-ID.
011700     MOVE ETXCSV-COLUMN(4) TO ETXGBIN-TYPE.
011800     MOVE ETXCSV-COLUMN(6) TO ETXGBIN-CASH-CCY.
011900     MOVE ETXCSV-COLUMN(8) TO ETXGBIN-CRYPTO-CCY.
012000     MOVE ETXCSV-COLUMN(9) TO ETXGBIN-STATUS.
012100     MOVE ETXCSV-COLUMN(5) TO WS-PARSE-INPUT.
012200     PERFORM 0150-PARSE-DECIMAL-TEXT.
012300     MOVE WS-PARSE-RESULT TO ETXGBIN-CASH-AMOUNT.
012400     MOVE ETXCSV-COLUMN(7) TO WS-PARSE-INPUT.
012500     PERFORM 0150-PARSE-DECIMAL-TEXT.
012600     MOVE WS-PARSE-RESULT TO ETXGBIN-CRYPTO-AMOUNT.
012700*
012800 0150-PARSE-DECIMAL-TEXT.
012900     MOVE ZERO  TO WS-PARSE-RESULT WS-PARSE-DOT-POS.
013000     MOVE ZEROS TO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT.
013100     IF WS-PARSE-INPUT = SPACES
013200       MOVE ZERO TO WS-PARSE-RESULT
013300     ELSE
013400       PERFORM 0160-FIND-DECIMAL-POINT
013500           VARYING WS-PARSE-CHAR-INDEX FROM 1 BY 1
013600           UNTIL WS-PARSE-CHAR-INDEX > 24
013700       IF WS-PARSE-DOT-POS = ZERO
013800         MOVE WS-PARSE-INPUT TO WS-PARSE-INT-TEXT
013900         MOVE WS-PARSE-INT-TEXT TO WS-PARSE-INT-NUM
014000         COMPUTE WS-PARSE-RESULT ROUNDED = WS-PARSE-INT-NUM
014100       ELSE
014200         MOVE WS-PARSE-INPUT(1:WS-PARSE-DOT-POS - 1)
014300                                     TO WS-PARSE-INT-TEXT
014400         MOVE WS-PARSE-INPUT(WS-PARSE-DOT-POS + 1:24)
014500                                     TO WS-PARSE-FRAC-TEXT
014600         INSPECT WS-PARSE-FRAC-TEXT REPLACING ALL SPACE BY '0'
014700         MOVE WS-PARSE-INT-TEXT TO WS-PARSE-INT-NUM
014800         COMPUTE WS-PARSE-RESULT ROUNDED =
014900             WS-PARSE-INT-NUM + (WS-PARSE-FRAC-NUM / 10000000000)
015000       END-IF
015100     END-IF.
015200*
015300 0160-FIND-DECIMAL-POINT.
015400     IF WS-PARSE-DOT-POS = ZERO
015500       IF WS-PARSE-INPUT(WS-PARSE-CHAR-INDEX:1) = '.'
015600         MOVE WS-PARSE-CHAR-INDEX TO WS-PARSE-DOT-POS
015700       END-IF
015800     END-IF.
015900*
016000 0200-VALIDATE-ROW.
016100     EVALUATE TRUE
016200       WHEN ETXGBIN-TYPE-BUY OR ETXGBIN-TYPE-SELL
016300         CONTINUE
016400       WHEN OTHER
016500         STRING 'UNSUPPORTED TRANSACTION TYPE: ' DELIMITED BY SIZE
016600                ETXGBIN-TYPE DELIMITED BY SIZE
016700                INTO NORMTRAN-ERRMSG
016800         SET NORMTRAN-ROW-IGNORED TO TRUE
016850         GO TO 0200-VALIDATE-ROW-EXIT
016900     END-EVALUATE.
017000     IF ETXGBIN-CRYPTO-AMOUNT = ZERO
017100       MOVE 'CRYPTO AMOUNT CAN NOT BE ZERO.' TO NORMTRAN-ERRMSG
017200       SET NORMTRAN-ROW-FAILED TO TRUE
017250       GO TO 0200-VALIDATE-ROW-EXIT
017300     END-IF.
017400     PERFORM 0175-NORMALIZE-CRYPTO-CCY.
017700     PERFORM 0180-CHECK-STATUS.
017750     IF NOT NORMTRAN-ROW-OK
017760       GO TO 0200-VALIDATE-ROW-EXIT
017770     END-IF.
018100     MOVE ETXGBIN-CRYPTO-CCY TO WS-PAIR-BASE.
018200     MOVE ETXGBIN-CASH-CCY   TO WS-PAIR-QUOTE.
018300     PERFORM 0750-VALIDATE-PAIR.
018400     IF NOT ETXPAIR-WAS-FOUND
018500       STRING 'UNSUPPORTED CURRENCY PAIR: ' DELIMITED BY SIZE
018600              WS-PAIR-BASE DELIMITED BY SIZE
018700              '/' DELIMITED BY SIZE
018800              WS-PAIR-QUOTE DELIMITED BY SIZE
018900              INTO NORMTRAN-ERRMSG
019000       SET NORMTRAN-ROW-FAILED TO TRUE
019100     END-IF.
019150 0200-VALIDATE-ROW-EXIT.
019160     EXIT.
019300*
019400 0175-NORMALIZE-CRYPTO-CCY.
019500     MOVE SPACES TO WS-CCY-UC-TEXT.
019600     MOVE ETXGBIN-CRYPTO-CCY TO WS-CCY-UC-TEXT.
019700     INSPECT WS-CCY-UC-TEXT
019800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020000     IF WS-CCY-UC-TEXT(1:4) = 'LBTC'
020100       MOVE 'Y'   TO ETXGBIN-CRYPTO-CCY-LBTC-SW
020200       MOVE 'BTC' TO ETXGBIN-CRYPTO-CCY
020300     END-IF.
020400*
020500 0180-CHECK-STATUS.
020600     MOVE SPACES TO WS-STATUS-UC-TEXT.
020700     MOVE ETXGBIN-STATUS TO WS-STATUS-UC-TEXT.
020800     INSPECT WS-STATUS-UC-TEXT
020900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021100     MOVE ZERO TO WS-STATUS-TALLY-1 WS-STATUS-TALLY-2.
021200     INSPECT WS-STATUS-UC-TEXT
021300         TALLYING WS-STATUS-TALLY-1 FOR ALL 'PAYMENT ARRIVED'.
021400     INSPECT WS-STATUS-UC-TEXT
021500         TALLYING WS-STATUS-TALLY-2
021600             FOR ALL 'ERROR (EXCHANGE PURCHASE)'.
021700     IF WS-STATUS-UC-TEXT(1:9) = 'COMPLETED'
021800         OR WS-STATUS-TALLY-1 > 0
021900         OR WS-STATUS-TALLY-2 > 0
022000       CONTINUE
022100     ELSE
022200       STRING 'UNSUPPORTED STATUS TYPE: ' DELIMITED BY SIZE
022300              ETXGBIN-STATUS DELIMITED BY SIZE
022400              INTO NORMTRAN-ERRMSG
022500       SET NORMTRAN-ROW-IGNORED TO TRUE
022600     END-IF.
022700*
022800 0750-VALIDATE-PAIR.
022900     MOVE 'N' TO ETXPAIR-FOUND-SW.
023000     PERFORM 0760-SEARCH-PAIR-TABLE
023100         VARYING ETXPAIR-NDX FROM 1 BY 1
023200         UNTIL ETXPAIR-NDX > 6 OR ETXPAIR-WAS-FOUND.
023300*
023400 0760-SEARCH-PAIR-TABLE.
023500     IF WS-PAIR-BASE  = ETXPAIR-BASE(ETXPAIR-NDX)
023600        AND WS-PAIR-QUOTE = ETXPAIR-QUOTE(ETXPAIR-NDX)
023700       MOVE 'Y' TO ETXPAIR-FOUND-SW
023800     END-IF.
023900*
024000 0300-COMPUTE-AMOUNTS.
024100     MOVE ETXGBIN-CRYPTO-CCY   TO NORMTRAN-BASE-CCY.
024200     MOVE ETXGBIN-CASH-CCY     TO NORMTRAN-QUOTE-CCY.
024300     MOVE ETXGBIN-CRYPTO-AMOUNT TO NORMTRAN-BASE-QTY.
024400     COMPUTE NORMTRAN-UNIT-PRICE ROUNDED =
024500         ETXGBIN-CASH-AMOUNT / ETXGBIN-CRYPTO-AMOUNT.
024600     MOVE ZERO TO NORMTRAN-FEE-QUOTE.
024700*
024800 0400-BUILD-OUTPUT.
024900     MOVE SPACES TO NORMTRAN-UID.
025000     STRING ETXGBIN-LOCAL-TX-ID  DELIMITED BY SPACE
025100            '-'                  DELIMITED BY SIZE
025200            ETXGBIN-REMOTE-TX-ID DELIMITED BY SPACE
025300            INTO NORMTRAN-UID.
025400     IF ETXGBIN-TYPE-SELL
025410       SET NORMTRAN-ACTION-BUY  TO TRUE
025420     ELSE
025430       SET NORMTRAN-ACTION-SELL TO TRUE
025440     END-IF.
025500     MOVE SPACES TO WS-DTFIND-LINKAGE.
025600     MOVE ETXGBIN-SERVER-TIME(1:32) TO WS-DTFIND-SAMPLE-TEXT.
025700     CALL 'ETX01B' USING WS-DTFIND-LINKAGE.
025800     IF WS-DTFIND-DATE-NOT-RECOG OR WS-DTFIND-TIME-NOT-RECOG
025900       DISPLAY 'ETX01D - UNRECOGNIZED SERVER-TIME SHAPE: '
026000               ETXGBIN-SERVER-TIME
026100     END-IF.
026200     MOVE ETXGBIN-SERVER-TIME TO NORMTRAN-EXECUTED.
