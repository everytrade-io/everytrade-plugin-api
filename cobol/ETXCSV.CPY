000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : ETXCSV                                   *
000040*                                                                *
000050*  DESCRIPTION       : GENERIC DELIMITED-COLUMN STAGING AREA.    *
000060*                      ETX01A UNSTRINGS EACH RAW CSV ROW ON THE  *
000070*                      RESOLVED DELIMITER (COMMA OR SEMICOLON)   *
000080*                      INTO THIS ARRAY BEFORE CALLING WHICHEVER  *
000090*                      EXCHANGE CONVERTER MATCHED THE HEADER.    *
000100*                      EACH CONVERTER THEN PARSES ITS OWN        *
000110*                      COLUMNS OUT OF THIS ARRAY IN ITS OWN      *
000120*                      COLUMN ORDER.                             *
000130*                                                                *
000140*  USAGE             : PUBLIC                                    *
000150*----------------------------------------------------------------*
000160*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000170*----------------------------------------------------------------*
000180* 08/22/14  R.HOLLOWAY CR-4410    NEW COPYBOOK                   *
000190* 05/11/17  J.PATEL   CR-5002     RAISED OCCURS FROM 9 TO 12 -   *
000200*                                 OKEX EXPORT ADDS A UNIT COLUMN *
000210*****************************************************************
000220 01  ETXCSV-AREA.
000230     05  ETXCSV-COLUMN-COUNT           PIC 9(2) COMP-3.
000240     05  ETXCSV-COLUMN OCCURS 12 TIMES
000250                 INDEXED BY ETXCSV-COLX PIC X(64).
000260     05  FILLER                        PIC X(8).
