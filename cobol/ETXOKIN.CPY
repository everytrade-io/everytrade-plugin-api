000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : ETXOKIN                                  *
000040*                                                                *
000050*  DESCRIPTION       : OKEX ROW, POST-PARSE WORKING RECORD BUILT *
000060*                      BY ETX01E FROM THE ETXCSV COLUMN ARRAY.   *
000070*                      OKEX EXPORT FILES USE A BARE LF RECORD    *
000080*                      DELIMITER - SEE ETX01A FILE-CONTROL.      *
000090*                                                                *
000100*  USAGE             : PUBLIC                                    *
000110*----------------------------------------------------------------*
000120*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000130*----------------------------------------------------------------*
000140* 11/14/15  R.HOLLOWAY CR-4690    NEW COPYBOOK                   *
000150* 05/11/17  J.PATEL   CR-5002     ADDED UNIT FIELD - OKEX ADDED  *
000160*                                 A COLUMN CONFIRMING THE AMOUNT *
000170*                                 CURRENCY                       *
000175* 03/02/20  T.OYELARAN CR-5410    DROPPED THE FIXED-POSITION     *
000176*                                 PAIRS-BASE/QUOTE REDEFINE -    *
000177*                                 BASE CURRENCY LENGTH VARIES,   *
000178*                                 ETX01E NOW SPLITS PAIRS ON THE *
000179*                                 UNDERSCORE INSTEAD             *
000180*****************************************************************
000190 01  ETXOKIN-RECORD.
000200     05  ETXOKIN-TRADE-ID              PIC X(24).
000210     05  ETXOKIN-TRADE-TIME            PIC X(19).
000220     05  ETXOKIN-PAIRS                 PIC X(16).
000270     05  ETXOKIN-AMOUNT                PIC S9(9)V9(10) COMP-3.
000280     05  ETXOKIN-PRICE                 PIC S9(9)V9(10) COMP-3.
000290     05  ETXOKIN-TOTAL-CCY             PIC X(6).
000300     05  ETXOKIN-FEE-DECIMAL           PIC S9(9)V9(10) COMP-3.
000310     05  ETXOKIN-FEE-CCY               PIC X(6).
000320     05  ETXOKIN-UNIT                  PIC X(6).
000330     05  FILLER                        PIC X(10).
