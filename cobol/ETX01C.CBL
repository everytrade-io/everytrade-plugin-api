000010****************************************************************
000020* PROGRAM:  ETX01C
000030*           Sample program for the VS COBOL II Compiler
000040*
000050* AUTHOR :  D. Stout
000060*           MIDSTATE CLEARING CORP - DATA PROCESSING
000070*
000080* SUBROUTINE TO CONVERT ONE BITSTAMP EXCHANGE CSV ROW INTO A
000090* NORMALIZED TRANSACTION RECORD.
000100*   - Called by program ETX01A
000110*
000120*****************************************************************
000130* Linkage:
000140*      parameters:
000150*        1: Delimited column array  (passed and not changed)
000160*        2: Normalized-transaction area (passed and modified)
000170*****************************************************************
000180*----------------------------------------------------------------
000190*   MOD DATE  BY WHOM   TICKET      CHANGE MADE
000200*----------------------------------------------------------------
000210* 03/02/81  T.MAGEE               ORIGINAL - ETX01C WRITTEN AS A
000220*                                 GENERIC SECURITY-CONFIRMATION
000230*                                 STATISTICS SUBROUTINE (SAMII3-
000240*                                 STYLE RECORD-IN/STATS-AREA-OUT)
000250* 09/17/86  D.STOUT               CONFIRMATION-FEE WAIVER CHECK
000260*                                 ADDED TO THIS SUBROUTINE
000270* 01/08/99  D.STOUT    Y2K-0041   DATE FIELD WIDTH CONFIRMED OK -
000280*                                 NO CHANGE NEEDED HERE
000290* 08/22/14  R.HOLLOWAY CR-4410    MAJOR REWORK - SUBROUTINE NOW
000300*                                 CONVERTS A BITSTAMP CSV TRADE
000310*                                 ROW RATHER THAN A CONFIRMATION
000320*                                 TAPE RECORD.  AMOUNT/VALUE/
000330*                                 RATE/FEE SPLIT-ON-SPACE PARSE
000340*                                 LOGIC IS NEW.
000350* 03/02/16  J.PATEL   CR-4877     ADDED VALUE/RATE/FEE CURRENCY
000360*                                 CROSS-CHECK - SHOP AUDIT FOUND
000370*                                 A FEW ROWS WITH MISMATCHED FEE
000380*                                 CURRENCY IN THE SOURCE EXPORT
000382* 06/03/20  T.OYELARAN CR-5471    WS-ACTION-BUY-CNT/SELL-CNT
000384*                                 RECAST AS STANDALONE 77-LEVELS
000386*                                 PER SHOP STANDARD - 0200-
000388*                                 VALIDATE-ROW NOW PERFORMS...
000389*                                 THRU A COMMON EXIT AND GOES TO
000390*                                 IT AS SOON AS A CHECK FAILS
000391*                                 INSTEAD OF NESTING EVERY
000392*                                 REMAINING CHECK INSIDE
000393*                                 IF NORMTRAN-ROW-OK
000394****************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. ETX01C.
000420 AUTHOR. D. STOUT.
000430 INSTALLATION. MIDSTATE CLEARING CORP.
000440 DATE-WRITTEN. 03/02/81.
000450 DATE-COMPILED. CURRENT-DATE.
000460 SECURITY. NONE.
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-370.
000500 OBJECT-COMPUTER. IBM-370.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS ETX-DIGIT IS '0' THRU '9'
000540     UPSI-0 ON STATUS IS ETX-TEST-MODE
000550            OFF STATUS IS ETX-PROD-MODE.
000560 INPUT-OUTPUT SECTION.
000570****************************************************************
000580 DATA DIVISION.
000590
000600 WORKING-STORAGE SECTION.
000610*
000612 77  WS-ACTION-BUY-CNT                 PIC S9(4) COMP-3 VALUE +0.
000614 77  WS-ACTION-SELL-CNT                PIC S9(4) COMP-3 VALUE +0.
000616*
000620 01  WS-FIELDS.
000630     05  WS-PROGRAM-STATUS             PIC X(30) VALUE SPACES.
000635     05  FILLER                        PIC X(10).
000640*
000650 COPY ETXBSIN.
000660*
000670 COPY ETXPAIR.
000680*
000690 01  WS-PARSE-WORK.
000700     05  WS-PARSE-INPUT                PIC X(24).
000710     05  WS-PARSE-DEC-TEXT             PIC X(16).
000720     05  WS-PARSE-CCY-TEXT             PIC X(6).
000730     05  WS-PARSE-INT-TEXT             PIC X(9).
000740     05  WS-PARSE-FRAC-TEXT            PIC X(10).
000750     05  WS-PARSE-FRAC-NUM REDEFINES
000760                 WS-PARSE-FRAC-TEXT    PIC 9(10).
000770     05  WS-PARSE-INT-NUM              PIC 9(9).
000780     05  WS-PARSE-RESULT               PIC S9(9)V9(10) COMP-3.
000790     05  WS-PARSE-WAS-PRESENT-SW       PIC X     VALUE 'N'.
000800         88  WS-PARSE-DECIMAL-PRESENT      VALUE 'Y'.
000805     05  FILLER                        PIC X(5).
000810*
000820 01  WS-BITSTAMP-PARSED.
000830     05  WS-AMOUNT-VALUE               PIC S9(9)V9(10) COMP-3.
000840     05  WS-AMOUNT-CCY                 PIC X(6).
000850     05  WS-AMOUNT-PRESENT-SW          PIC X     VALUE 'N'.
000860         88  WS-AMOUNT-WAS-PRESENT         VALUE 'Y'.
000870     05  WS-VALUE-VALUE                PIC S9(9)V9(10) COMP-3.
000880     05  WS-VALUE-CCY                  PIC X(6).
000890     05  WS-RATE-CCY                   PIC X(6).
000900     05  WS-FEE-VALUE                  PIC S9(9)V9(10) COMP-3.
000910     05  WS-FEE-CCY                    PIC X(6).
000920     05  WS-FEE-PRESENT-SW             PIC X     VALUE 'N'.
000930         88  WS-FEE-WAS-PRESENT            VALUE 'Y'.
000944     05  FILLER                        PIC X(5).
000945*
000950 01  WS-ACTION-WORK.
000960     05  WS-ACTION-SOURCE              PIC X(16).
000970     05  WS-ACTION-TEXT                PIC X(16).
000995     05  FILLER                        PIC X(5).
001000*
001010 01  WS-PAIR-CHECK.
001020     05  WS-PAIR-BASE                  PIC X(6).
001030     05  WS-PAIR-QUOTE                 PIC X(6).
001035     05  FILLER                        PIC X(5).
001040*
001050****************************************************************
001060 LINKAGE SECTION.
001070
001080 COPY ETXCSV.
001090*
001100 01  LK-NORMTRAN-AREA.
001110 COPY NORMTRAN.
001120*
001130****************************************************************
001140 PROCEDURE DIVISION USING ETXCSV-AREA, LK-NORMTRAN-AREA.
001150
001160 0000-MAIN.
001170     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
001180     SET NORMTRAN-ROW-OK TO TRUE.
001190     PERFORM 0100-PARSE-COLUMNS.
001200     PERFORM 0200-VALIDATE-ROW THRU 0200-VALIDATE-ROW-EXIT.
001210     IF NORMTRAN-ROW-OK
001220       PERFORM 0300-COMPUTE-AMOUNTS
001230       PERFORM 0400-BUILD-OUTPUT
001240     END-IF.
001250     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
001260     GOBACK.
001270
001280 0100-PARSE-COLUMNS.
001290     MOVE ETXCSV-COLUMN(2)  TO ETXBSIN-DATETIME.
001300     MOVE ETXCSV-COLUMN(4)  TO ETXBSIN-AMOUNT.
001310     MOVE ETXCSV-COLUMN(5)  TO ETXBSIN-VALUE.
001320     MOVE ETXCSV-COLUMN(6)  TO ETXBSIN-RATE.
001330     MOVE ETXCSV-COLUMN(7)  TO ETXBSIN-FEE.
001340     MOVE ETXCSV-COLUMN(8)  TO ETXBSIN-SUB-TYPE.
001350*
001360     MOVE ETXBSIN-AMOUNT TO WS-PARSE-INPUT.
001370     PERFORM 0150-PARSE-DECIMAL-TEXT.
001380     MOVE WS-PARSE-RESULT          TO WS-AMOUNT-VALUE.
001390     MOVE WS-PARSE-CCY-TEXT        TO WS-AMOUNT-CCY.
001400     MOVE WS-PARSE-WAS-PRESENT-SW  TO WS-AMOUNT-PRESENT-SW.
001410*
001420     MOVE ETXBSIN-VALUE TO WS-PARSE-INPUT.
001430     PERFORM 0150-PARSE-DECIMAL-TEXT.
001440     MOVE WS-PARSE-RESULT          TO WS-VALUE-VALUE.
001450     MOVE WS-PARSE-CCY-TEXT        TO WS-VALUE-CCY.
001460*
001470     MOVE ETXBSIN-RATE TO WS-PARSE-INPUT.
001480     PERFORM 0150-PARSE-DECIMAL-TEXT.
001490     MOVE WS-PARSE-CCY-TEXT        TO WS-RATE-CCY.
001500*
001510     MOVE ETXBSIN-FEE TO WS-PARSE-INPUT.
001520     PERFORM 0150-PARSE-DECIMAL-TEXT.
001530     MOVE WS-PARSE-RESULT          TO WS-FEE-VALUE.
001540     MOVE WS-PARSE-CCY-TEXT        TO WS-FEE-CCY.
001550     MOVE WS-PARSE-WAS-PRESENT-SW  TO WS-FEE-PRESENT-SW.
001560*
001570 0150-PARSE-DECIMAL-TEXT.
001580     MOVE SPACES TO WS-PARSE-DEC-TEXT WS-PARSE-CCY-TEXT.
001590     MOVE SPACES TO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT.
001600     MOVE ZERO   TO WS-PARSE-RESULT.
001610     MOVE 'N'    TO WS-PARSE-WAS-PRESENT-SW.
001620     UNSTRING WS-PARSE-INPUT DELIMITED BY SPACE
001630         INTO WS-PARSE-DEC-TEXT WS-PARSE-CCY-TEXT.
001640     IF WS-PARSE-DEC-TEXT NOT = SPACES
001650       MOVE 'Y' TO WS-PARSE-WAS-PRESENT-SW
001660       UNSTRING WS-PARSE-DEC-TEXT DELIMITED BY '.'
001670           INTO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT
001680       INSPECT WS-PARSE-FRAC-TEXT REPLACING ALL SPACE BY '0'
001690       MOVE WS-PARSE-INT-TEXT TO WS-PARSE-INT-NUM
001700       COMPUTE WS-PARSE-RESULT ROUNDED =
001710           WS-PARSE-INT-NUM + (WS-PARSE-FRAC-NUM / 10000000000)
001720     END-IF.
001730*
001740 0200-VALIDATE-ROW.
001750     IF NOT WS-AMOUNT-WAS-PRESENT
001760       MOVE 'BASEQUANTITY CAN NOT BE NULL OR EMPTY.'
001770           TO NORMTRAN-ERRMSG
001780       SET NORMTRAN-ROW-FAILED TO TRUE
001785       GO TO 0200-VALIDATE-ROW-EXIT
001790     END-IF.
001800     IF WS-AMOUNT-VALUE = ZERO
001810       MOVE 'BASEQUANTITY CAN NOT BE ZERO.' TO NORMTRAN-ERRMSG
001820       SET NORMTRAN-ROW-FAILED TO TRUE
001825       GO TO 0200-VALIDATE-ROW-EXIT
001830     END-IF.
001850     MOVE WS-AMOUNT-CCY TO WS-PAIR-BASE.
001860     MOVE WS-VALUE-CCY  TO WS-PAIR-QUOTE.
001870     PERFORM 0750-VALIDATE-PAIR.
001880     IF NOT ETXPAIR-WAS-FOUND
001890       MOVE 'UNSUPPORTED CURRENCY PAIR' TO NORMTRAN-ERRMSG
001900       SET NORMTRAN-ROW-FAILED TO TRUE
001905       GO TO 0200-VALIDATE-ROW-EXIT
001910     END-IF.
001940     IF WS-VALUE-CCY NOT = WS-RATE-CCY
001950        OR WS-VALUE-CCY NOT = WS-FEE-CCY
001960       MOVE 'VALUE CURRENCY, RATE CURRENCY AND FEE CURRENCY'
001970           TO NORMTRAN-ERRMSG
001980       SET NORMTRAN-ROW-FAILED TO TRUE
001990       GO TO 0200-VALIDATE-ROW-EXIT
002000     END-IF.
002020     MOVE ETXBSIN-SUB-TYPE TO WS-ACTION-SOURCE.
002030     PERFORM 0700-DETECT-ACTION.
002035 0200-VALIDATE-ROW-EXIT.
002036     EXIT.
002050*
002060 0700-DETECT-ACTION.
002070     MOVE SPACES TO WS-ACTION-TEXT.
002080     MOVE WS-ACTION-SOURCE TO WS-ACTION-TEXT.
002090     INSPECT WS-ACTION-TEXT CONVERTING
002100         'abcdefghijklmnopqrstuvwxyz' TO
002110         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002120     MOVE ZERO TO WS-ACTION-BUY-CNT WS-ACTION-SELL-CNT.
002130     INSPECT WS-ACTION-TEXT TALLYING WS-ACTION-BUY-CNT
002140         FOR ALL 'BUY'.
002150     INSPECT WS-ACTION-TEXT TALLYING WS-ACTION-SELL-CNT
002160         FOR ALL 'SELL'.
002170     EVALUATE TRUE
002180        WHEN WS-ACTION-BUY-CNT > 0
002190            MOVE 'BUY ' TO NORMTRAN-ACTION
002200        WHEN WS-ACTION-SELL-CNT > 0
002210            MOVE 'SELL' TO NORMTRAN-ACTION
002220        WHEN OTHER
002230            STRING 'UNSUPPORTED TRANSACTION TYPE: ' DELIMITED
002240                    BY SIZE
002250                WS-ACTION-SOURCE DELIMITED BY SIZE
002260                INTO NORMTRAN-ERRMSG
002270            SET NORMTRAN-ROW-IGNORED TO TRUE
002280     END-EVALUATE.
002290*
002300 0750-VALIDATE-PAIR.
002310     MOVE 'N' TO ETXPAIR-FOUND-SW.
002320     PERFORM 0760-SEARCH-PAIR-TABLE
002330         VARYING ETXPAIR-NDX FROM 1 BY 1
002340         UNTIL ETXPAIR-NDX > 6 OR ETXPAIR-WAS-FOUND.
002390*
002391 0760-SEARCH-PAIR-TABLE.
002392     IF WS-PAIR-BASE  = ETXPAIR-BASE(ETXPAIR-NDX)
002393        AND WS-PAIR-QUOTE = ETXPAIR-QUOTE(ETXPAIR-NDX)
002394       MOVE 'Y' TO ETXPAIR-FOUND-SW
002395     END-IF.
002396*
002400 0300-COMPUTE-AMOUNTS.
002410     MOVE WS-AMOUNT-CCY    TO NORMTRAN-BASE-CCY.
002420     MOVE WS-VALUE-CCY     TO NORMTRAN-QUOTE-CCY.
002430     MOVE WS-AMOUNT-VALUE  TO NORMTRAN-BASE-QTY.
002440     COMPUTE NORMTRAN-UNIT-PRICE ROUNDED =
002450         WS-VALUE-VALUE / WS-AMOUNT-VALUE.
002460     MOVE WS-FEE-VALUE     TO NORMTRAN-FEE-QUOTE.
002470     IF WS-FEE-WAS-PRESENT
002480       SET NORMTRAN-FEE-PRESENT TO TRUE
002490     ELSE
002500       SET NORMTRAN-FEE-DEFAULTED TO TRUE
002510     END-IF.
002520*
002530 0400-BUILD-OUTPUT.
002540     STRING 'BSTP-' DELIMITED BY SIZE
002550            ETXBSIN-DATETIME DELIMITED BY SIZE
002560         INTO NORMTRAN-UID.
002570     MOVE ETXBSIN-DATETIME TO NORMTRAN-EXECUTED.
002580*
002590* END OF PROGRAM ETX01C
