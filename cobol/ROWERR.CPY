000010*****************************************************************
000020*                                                               *
000030*  COPYBOOK NAME     : ROWERR                                   *
000040*                                                                *
000050*  DESCRIPTION       : ROW-ERROR RECORD.  ONE OF THESE IS        *
000060*                      WRITTEN BY ETX01A FOR EVERY INPUT ROW     *
000070*                      THAT COMES BACK FROM A CONVERTER WITH     *
000080*                      NORMTRAN-ROW-FAILED OR NORMTRAN-ROW-      *
000090*                      IGNORED SET.  DOUBLES AS THE FD RECORD    *
000100*                      FOR THE ROWERR OUTPUT FILE IN ETX01A.     *
000110*                                                                *
000120*  USAGE             : PUBLIC                                    *
000130*----------------------------------------------------------------*
000140*   MOD DATE  BY WHOM   TICKET      CHANGE MADE                  *
000150*----------------------------------------------------------------*
000160* 08/22/14  R.HOLLOWAY CR-4410    NEW COPYBOOK                   *
000170*****************************************************************
000180 01  ROWERR-RECORD.
000190     05  ROWERR-RAW-ROW                PIC X(512).
000200     05  ROWERR-ERR-MSG                PIC X(256).
000210     05  ROWERR-ERR-TYPE               PIC X(8).
000220         88  ROWERR-TYPE-FAILED            VALUE 'FAILED  '.
000230         88  ROWERR-TYPE-IGNORED           VALUE 'IGNORED '.
000240     05  FILLER                        PIC X(8).
